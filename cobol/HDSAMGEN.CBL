000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. HDSAMGEN.
000300 AUTHOR. T CHEN.
000400 INSTALLATION. HELP DESK SYSTEMS - ENTERPRISE TECHNOLOGY.
000500 DATE-WRITTEN. 06/14/1991.
000600 DATE-COMPILED.
000700 SECURITY.  INTERNAL USE ONLY - HELP DESK SYSTEMS GROUP.
000800
000900*-----------------------------------------------------------------
001000*   A    ABSTRACT..
001100*
001200*   THIS PROGRAM WRITES A DETERMINISTIC SAMPLE INCIDENT FEED
001300*   OF 240 RECORDS COVERING THE 30 DAYS PRECEDING THE RUN
001400*   DATE, FOR TEST AND DEMONSTRATION RUNS OF HDINCRPT WHEN
001500*   A LIVE EXTRACT FROM THE SERVICE DESK PLATFORM IS NOT
001600*   AVAILABLE.  OUTPUT CONFORMS EXACTLY TO THE INCIDENT FILE
001700*   LAYOUT HDINCRPT READS.
001800*
001900*   J    JCL..
002000*
002100*   //HDSAMGEN EXEC PGM=HDSAMGEN
002200*   //SYSPDUMP DD SYSOUT=U,HOLD=YES
002300*   //SYSOUT   DD SYSOUT=*
002400*   //OUTFILE  DD DSN=HD.T9511F0.HDINCRPT.INCIDENT.DATA,
002500*   //            DISP=(,CATLG,CATLG),
002600*   //            UNIT=USER,
002700*   //            SPACE=(CYL,(05,02),RLSE),
002800*   //            DCB=(RECFM=FB,LRECL=148,BLKSIZE=0)
002900*   //SYSIPT   DD DUMMY
003000*   //*
003100*
003200*   P    ENTRY PARAMETERS..
003300*        NONE.
003400*
003500*   E    ERRORS DETECTED BY THIS ELEMENT..
003600*        I/O ERROR ON SAMPLE-FILE.
003700*
003800*   C    ELEMENTS INVOKED BY THIS ELEMENT..
003900*        NONE -- SELF CONTAINED FILEPASS, NO SUBPROGRAM CALLS.
004000*
004100*   U    USER CONSTANTS AND TABLES REFERENCED..
004200*        ICSLACAT  ---- CATEGORY/PRIORITY AND WEIGHTED TABLES
004300*        ICINCREC  ---- INCIDENT RECORD LAYOUT (SHARED W/
004400*                       HDINCRPT, THE CONSUMER OF THIS FILE)
004500*-----------------------------------------------------------------
004600
004700*   CHANGE LOG.
004800*   DATE       PROGRAMMER  REQUEST   DESCRIPTION
004900*   ---------- ----------- --------- --------------------------
005000*   06/14/1991 TCHEN       HD-0007   ORIGINAL FILEPASS -- BUILT
005100*                                    THE VUL18 REGRESSION TEST
005200*                                    DECK FOR THE OLD OWNER
005300*                                    EXTRACT.
005400*   02/03/1993 RKAPOOR     HD-0011   ADDED SECOND SHIFT AND
005500*                                    WEEKEND VOLUME PROFILES.
005600*   10/17/1998 TCHEN       HD-0031   Y2K REMEDIATION -- CENTURY
005700*                                    WINDOW ADDED TO THE DATE
005800*                                    BUILD ROUTINE.
005900*   03/11/1999 RKAPOOR     HD-0033   Y2K REGRESSION SIGN-OFF.
006000*   08/02/2002 TCHEN       HD-0038   RETIRED VUL18 TEST DECK --
006100*                                    OWNER EXTRACT BASE MOVED
006200*                                    TO THE HELP DESK SERVICE
006300*                                    DESK PLATFORM.
006400*   04/03/2024 TCHEN       HD-0029   REBUILT AS HDSAMGEN --
006500*                                    WRITES THE 240-RECORD
006600*                                    SAMPLE INCIDENT FEED FOR
006700*                                    HDINCRPT TEST AND DEMO
006800*                                    RUNS.  SEEDED PRNG, NOT
006900*                                    LIVE DATA.
007000*   05/22/2024 TCHEN       HD-0037   ALIGNED RESOLUTION-MINUTES
007100*                                    FORMAT WITH HD-0037 ON
007200*                                    HDINCRPT/ICINCREC.
007300*   07/25/2024 RKAPOOR     HD-0046   WIDENED SAMPLE-FILE-REC TO
007400*                                    148 TO MATCH ICINCREC
007500*                                    EXACTLY -- SEE HD-0046 ON
007600*                                    HDINCRPT.
007700*-----------------------------------------------------------------
007800
007900 ENVIRONMENT DIVISION.
008000 CONFIGURATION SECTION.
008100 SPECIAL-NAMES.
008200      C01 IS TOP-OF-FORM
008300      UPSI-0 ON STATUS IS WS-UPSI0-ON
008400          OFF STATUS IS WS-UPSI0-OFF.
008500 INPUT-OUTPUT SECTION.
008600 FILE-CONTROL.
008700      SELECT SAMPLE-FILE ASSIGN TO OUTFILE
008800          FILE STATUS IS WS-SAMPLE-STATUS.
008900
009000 DATA DIVISION.
009100 FILE SECTION.
009200 FD  SAMPLE-FILE
009300      RECORDING MODE IS F
009400      BLOCK CONTAINS 0 RECORDS.
009500 01  SAMPLE-FILE-REC.
009600      05  SFR-INCIDENT-ID          PIC X(08).
009700      05  SFR-OPENED-AT            PIC X(16).
009800      05  SFR-RESOLVED-AT          PIC X(16).
009900      05  SFR-USER-ROLE            PIC X(12).
010000      05  SFR-DEVICE-TYPE          PIC X(10).
010100      05  SFR-SITE                 PIC X(12).
010200      05  SFR-NETWORK-PATH         PIC X(08).
010300      05  SFR-VENDOR               PIC X(12).
010400      05  SFR-ISSUE-CATEGORY       PIC X(26).
010500      05  SFR-PRIORITY             PIC X(02).
010600      05  SFR-RESOLUTION-MINUTES   PIC X(05).
010700      05  SFR-RESOLVED-FLAG        PIC X(03).
010800      05  FILLER                   PIC X(18).
010900
011000 WORKING-STORAGE SECTION.
011100 01  FILLER PIC X(32)
011200      VALUE 'HDSAMGEN WORKING STORAGE BEGINS'.
011210*-----------------------------------------------------------------
011220*    STANDALONE RUN REGISTERS -- 77-LEVEL PER SHOP STANDARD, KEPT
011230*    OUT OF ANY GROUP SINCE NOTHING ELSE ADDRESSES THEM AS A PAIR.
011240*    2025-02-03  RKAPOOR  HD-0052  PULLED OUT OF WS-RANDOM-WORK-
011250*                AREA AND WS-RECORD-BUILD-AREA.
011260*-----------------------------------------------------------------
011270 77  WS-RANDOM-SEED           PIC S9(10) COMP.
011280 77  WS-RECORDS-WRITTEN       PIC 9(07) COMP.
011300*-----------------------------------------------------------------
011400*    INCIDENT RECORD LAYOUT -- SHARED WITH HDINCRPT
011500*-----------------------------------------------------------------
011600 COPY ICINCREC.
011700 EJECT
011800*-----------------------------------------------------------------
011900*    CATEGORY/PRIORITY AND WEIGHTED-VALUE TABLES
012000*-----------------------------------------------------------------
012100 COPY ICSLACAT.
012200 EJECT
012300
012400*-----------------------------------------------------------------
012500*    FILE STATUS / RUN DATE AND WINDOW-START DATE
012600*-----------------------------------------------------------------
012700 01  WS-FILE-STATUS-AREA.
012800      05  WS-SAMPLE-STATUS         PIC X(02).
012900          88  SAMPLE-IO-OK                   VALUE "00".
013000      05  FILLER                   PIC X(08).
013100 01  WS-RUN-DATE-AREA.
013200      05  WS-CURRENT-DATE.
013300          10  WS-CURR-YY            PIC 9(02).
013400          10  WS-CURR-MM            PIC 9(02).
013500          10  WS-CURR-DD            PIC 9(02).
013600      05  WS-RUN-YY4               PIC 9(04).
013700      05  FILLER                   PIC X(08).
013800 01  WS-WINDOW-START-DATE.
013900      05  WS-WINDOW-START-YY       PIC 9(04) COMP.
014000      05  WS-WINDOW-START-MM       PIC 9(02) COMP.
014100      05  WS-WINDOW-START-DD       PIC 9(02) COMP.
014200      05  WS-DAY-CTR               PIC 9(02) COMP.
014300      05  FILLER                   PIC X(04).
014400 EJECT
014500
014600*-----------------------------------------------------------------
014700*    GENERIC CALENDAR WORK AREA -- NO INTRINSIC FUNCTIONS, SO
014800*    DAY/MONTH/YEAR ROLLOVER IS DONE BY TABLE LOOKUP AND
014900*    SIMPLE ARITHMETIC, ONE DAY AT A TIME (REQUEST HD-0029).
015000*-----------------------------------------------------------------
015100 01  WS-CALENDAR-WORK-AREA.
015200      05  WS-T-YY                  PIC 9(04) COMP.
015300      05  WS-T-MM                  PIC 9(02) COMP.
015400      05  WS-T-DAYS-IN-MO          PIC 9(02) COMP.
015500      05  WS-T-DIV-RESULT          PIC 9(04) COMP.
015600      05  WS-T-DIV-REM             PIC 9(04) COMP.
015700      05  WS-T-LEAP-SW             PIC X(01).
015800          88  WS-T-LEAP-YEAR                 VALUE "Y".
015900          88  WS-T-NOT-LEAP                  VALUE "N".
016000      05  FILLER                   PIC X(06).
016100 01  WS-DATE-ADVANCE-AREA.
016200      05  WS-T2-YY                 PIC 9(04) COMP.
016300      05  WS-T2-MM                 PIC 9(02) COMP.
016400      05  WS-T2-DD                 PIC 9(02) COMP.
016500      05  WS-T2-DAYS-TO-ADD        PIC 9(04) COMP.
016600      05  WS-T2-CTR                PIC 9(04) COMP.
016700      05  FILLER                   PIC X(06).
016800 EJECT
016900
017000*-----------------------------------------------------------------
017100*    SEEDED PSEUDO-RANDOM GENERATOR (PARK-MILLER MINIMAL
017200*    STANDARD LEHMER GENERATOR) -- SEED 7 PER REQUEST HD-0029,
017300*    REPEATABLE RUN TO RUN SO SAMPLE DATA NEVER DRIFTS.
017400*-----------------------------------------------------------------
017500 01  WS-RANDOM-WORK-AREA.
017700      05  WS-RANDOM-PRODUCT        PIC S9(18) COMP.
017800      05  WS-RANDOM-QUOT           PIC S9(10) COMP.
017900      05  WS-DRAW-PCT              PIC 9(03)  COMP.
018000      05  FILLER                   PIC X(08).
018100 EJECT
018200
018300*-----------------------------------------------------------------
018400*    ONE-RECORD BUILD WORK AREA
018500*-----------------------------------------------------------------
018600 01  WS-RECORD-BUILD-AREA.
018700      05  WS-REC-INDEX             PIC 9(04) COMP.
018800      05  WS-REC-INDEX-EDIT        PIC 9(04).
019000      05  WS-OFFSET-MIN            PIC 9(05) COMP.
019100      05  WS-MINUTE-OF-DAY         PIC 9(04) COMP.
019200      05  WS-OPEN-HH               PIC 9(02) COMP.
019300      05  WS-OPEN-MI               PIC 9(02) COMP.
019400      05  WS-OPEN-YY               PIC 9(04) COMP.
019500      05  WS-OPEN-MM               PIC 9(02) COMP.
019600      05  WS-OPEN-DD               PIC 9(02) COMP.
019700      05  WS-RESOLVED-TOTAL-MIN    PIC 9(06) COMP.
019800      05  WS-RES-MINUTES           PIC 9(05) COMP.
019900      05  WS-RES-MINUTES-EDIT      PIC 9(05).
020000      05  WS-CAT-PICK              PIC 9(02) COMP.
020100      05  WS-VENDOR-PICK           PIC 9(02) COMP.
020200      05  WS-DIST-INDEX           PIC 9(02) COMP.
020300      05  FILLER                   PIC X(08).
020400 01  WS-TIMESTAMP-FORMAT-AREA.
020500      05  WS-FMT-YY                PIC 9(04) COMP.
020600      05  WS-FMT-MM                PIC 9(02) COMP.
020700      05  WS-FMT-DD                PIC 9(02) COMP.
020800      05  WS-FMT-HH                PIC 9(02) COMP.
020900      05  WS-FMT-MI                PIC 9(02) COMP.
021000      05  WS-FMT-YY-ED             PIC 9(04).
021100      05  WS-FMT-MM-ED             PIC 9(02).
021200      05  WS-FMT-DD-ED             PIC 9(02).
021300      05  WS-FMT-HH-ED             PIC 9(02).
021400      05  WS-FMT-MI-ED             PIC 9(02).
021500      05  WS-FMT-OUT               PIC X(16).
021600      05  FILLER                   PIC X(08).
021700 EJECT
021800
021900 PROCEDURE DIVISION.
022000
022100*-----------------------------------------------------------------
022200*   MAINLINE LOGIC
022300*-----------------------------------------------------------------
022400
022500 0000-CONTROL-PROCESS.
022600      PERFORM 1000-INITIALIZATION THRU 1099-EXIT.
022700      PERFORM 1100-OPEN-FILES THRU 1199-EXIT.
022800      PERFORM 2000-BUILD-ONE-RECORD THRU 2099-EXIT
022900          VARYING WS-REC-INDEX FROM 1 BY 1
023000          UNTIL WS-REC-INDEX > 240.
023100      PERFORM EOJ9000-CLOSE-FILES THRU EOJ9999-EXIT.
023200      GOBACK.
023300       EJECT
023400
023500*-----------------------------------------------------------------
023600*   INITIALIZATION -- SEED THE GENERATOR AND BUILD THE WINDOW
023700*-----------------------------------------------------------------
023800
023900*        START DATE, 30 DAYS BACK FROM THE RUN DATE.  SAME
024000*        Y2K CENTURY RULE AS HDINCRPT (REQUEST HD-0031).
024100 1000-INITIALIZATION.
024200      MOVE 7 TO WS-RANDOM-SEED.
024300      MOVE 0 TO WS-RECORDS-WRITTEN.
024400      ACCEPT WS-CURRENT-DATE FROM DATE.
024500      IF WS-CURR-YY < 50
024600          COMPUTE WS-RUN-YY4 = 2000 + WS-CURR-YY
024700      ELSE
024800          COMPUTE WS-RUN-YY4 = 1900 + WS-CURR-YY
024900      END-IF.
025000      MOVE WS-RUN-YY4 TO WS-WINDOW-START-YY.
025100      MOVE WS-CURR-MM TO WS-WINDOW-START-MM.
025200      MOVE WS-CURR-DD TO WS-WINDOW-START-DD.
025300      PERFORM 1050-SUBTRACT-ONE-DAY THRU 1059-EXIT
025400          VARYING WS-DAY-CTR FROM 1 BY 1
025500          UNTIL WS-DAY-CTR > 30.
025600 1099-EXIT.
025700      EXIT.
025800
025900*        STEPS WS-WINDOW-START-YY/MM/DD BACK ONE CALENDAR
026000*        DAY, ROLLING BACK OVER MONTH AND YEAR BOUNDARIES.
026100 1050-SUBTRACT-ONE-DAY.
026200      SUBTRACT 1 FROM WS-WINDOW-START-DD.
026300      IF WS-WINDOW-START-DD < 1
026400          SUBTRACT 1 FROM WS-WINDOW-START-MM
026500          IF WS-WINDOW-START-MM < 1
026600              MOVE 12 TO WS-WINDOW-START-MM
026700              SUBTRACT 1 FROM WS-WINDOW-START-YY
026800          END-IF
026900          MOVE WS-WINDOW-START-YY TO WS-T-YY
027000          MOVE WS-WINDOW-START-MM TO WS-T-MM
027100          PERFORM 9600-DAYS-IN-MONTH THRU 9609-EXIT
027200          MOVE WS-T-DAYS-IN-MO TO WS-WINDOW-START-DD
027300      END-IF.
027400 1059-EXIT.
027500      EXIT.
027600       EJECT
027700
027800*-----------------------------------------------------------------
027900*   OPEN THE OUTPUT FILE
028000*-----------------------------------------------------------------
028100
028200 1100-OPEN-FILES.
028300      OPEN OUTPUT SAMPLE-FILE.
028400      IF NOT SAMPLE-IO-OK
028500          DISPLAY "OPEN FAILED ON SAMPLE-FILE, STATUS="
028600              WS-SAMPLE-STATUS
028700          GO TO EOJ9900-ABEND
028800      END-IF.
028900 1199-EXIT.
029000      EXIT.
029100       EJECT
029200
029300*-----------------------------------------------------------------
029400*   BUILD ONE SAMPLE INCIDENT RECORD -- CALLED ONCE PER SEQUENCE
029500*-----------------------------------------------------------------
029600
029700*        NUMBER 1-240 BY THE MAINLINE VARYING LOOP.
029800 2000-BUILD-ONE-RECORD.
029900      PERFORM 2010-BUILD-INCIDENT-ID   THRU 2019-EXIT.
030000      PERFORM 2020-BUILD-OPENED-AT     THRU 2029-EXIT.
030100      PERFORM 2030-PICK-CATEGORY-PRIORITY THRU 2039-EXIT.
030200      PERFORM 2040-PICK-ROLE-DEVICE-SITE  THRU 2049-EXIT.
030300      PERFORM 2050-PICK-VENDOR         THRU 2059-EXIT.
030400      PERFORM 2060-PICK-RESOLUTION     THRU 2069-EXIT.
030500      PERFORM 2080-WRITE-SAMPLE-RECORD THRU 2089-EXIT.
030600 2099-EXIT.
030700      EXIT.
030800       EJECT
030900
031000*        INCIDENT-ID IS "INC" PLUS THE 4-DIGIT ZERO-PADDED
031100*        SEQUENCE NUMBER -- INC0001 THRU INC0240.
031200 2010-BUILD-INCIDENT-ID.
031300      MOVE SPACE TO IR-INCIDENT-ID.
031400      MOVE WS-REC-INDEX TO WS-REC-INDEX-EDIT.
031500      STRING "INC" WS-REC-INDEX-EDIT
031600          DELIMITED BY SIZE INTO IR-INCIDENT-ID.
031700 2019-EXIT.
031800      EXIT.
031900
032000*        OPENED-AT = WINDOW START + A RANDOM OFFSET WITHIN
032100*        THE 43,200-MINUTE (30-DAY) WINDOW.  WS-OPEN-YY/MM/
032200*        DD/HH/MI ARE KEPT FOR THE RESOLVED-AT CALCULATION
032300*        IN 2065.
032400 2020-BUILD-OPENED-AT.
032500      PERFORM 9700-NEXT-RANDOM THRU 9709-EXIT.
032600      COMPUTE WS-OFFSET-MIN =
032700          (WS-RANDOM-SEED * 43200) / 2147483647.
032800      COMPUTE WS-T2-DAYS-TO-ADD = WS-OFFSET-MIN / 1440.
032900      COMPUTE WS-MINUTE-OF-DAY =
033000          WS-OFFSET-MIN - (WS-T2-DAYS-TO-ADD * 1440).
033100      MOVE WS-WINDOW-START-YY TO WS-T2-YY.
033200      MOVE WS-WINDOW-START-MM TO WS-T2-MM.
033300      MOVE WS-WINDOW-START-DD TO WS-T2-DD.
033400      PERFORM 9610-ADVANCE-DAYS THRU 9619-EXIT.
033500      MOVE WS-T2-YY TO WS-OPEN-YY.
033600      MOVE WS-T2-MM TO WS-OPEN-MM.
033700      MOVE WS-T2-DD TO WS-OPEN-DD.
033800      COMPUTE WS-OPEN-HH = WS-MINUTE-OF-DAY / 60.
033900      COMPUTE WS-OPEN-MI =
034000          WS-MINUTE-OF-DAY - (WS-OPEN-HH * 60).
034100      MOVE WS-OPEN-YY TO WS-FMT-YY.
034200      MOVE WS-OPEN-MM TO WS-FMT-MM.
034300      MOVE WS-OPEN-DD TO WS-FMT-DD.
034400      MOVE WS-OPEN-HH TO WS-FMT-HH.
034500      MOVE WS-OPEN-MI TO WS-FMT-MI.
034600      PERFORM 9800-FORMAT-TIMESTAMP THRU 9809-EXIT.
034700      MOVE WS-FMT-OUT TO IR-OPENED-AT.
034800 2029-EXIT.
034900      EXIT.
035000       EJECT
035100
035200*        CATEGORY DRAWN UNIFORMLY OVER THE 14-ENTRY TABLE;
035300*        PRIORITY DRAWN FROM THAT CATEGORYS ALLOWED LIST --
035400*        A 50/50 SPLIT WHEN TWO PRIORITIES ARE ALLOWED, THE
035500*        ONLY ONE ON OFFER WHEN CATG-PRIORITY-2 IS BLANK.
035600 2030-PICK-CATEGORY-PRIORITY.
035700      PERFORM 9700-NEXT-RANDOM THRU 9709-EXIT.
035800      COMPUTE WS-CAT-PICK =
035900          ((WS-RANDOM-SEED * 14) / 2147483647) + 1.
036000      IF WS-CAT-PICK > 14
036100          MOVE 14 TO WS-CAT-PICK
036200      END-IF.
036300      SET CATG-INDEX TO WS-CAT-PICK.
036400      MOVE CATG-ISSUE-CATEGORY (CATG-INDEX) TO IR-ISSUE-CATEGORY.
036500      IF CATG-PRIORITY-2 (CATG-INDEX) = SPACE
036600          MOVE CATG-PRIORITY-1 (CATG-INDEX) TO IR-PRIORITY
036700      ELSE
036800          PERFORM 9710-DRAW-PERCENT THRU 9719-EXIT
036900          IF WS-DRAW-PCT <= 50
037000              MOVE CATG-PRIORITY-1 (CATG-INDEX) TO IR-PRIORITY
037100          ELSE
037200              MOVE CATG-PRIORITY-2 (CATG-INDEX) TO IR-PRIORITY
037300          END-IF
037400      END-IF.
037500 2039-EXIT.
037600      EXIT.
037700       EJECT
037800
037900*        ROLE/DEVICE/SITE/NETWORK-PATH EACH DRAWN FROM ITS
038000*        OWN WEIGHTED TABLE -- FIRST CUMULATIVE PCT >= THE
038100*        DRAW WINS.  THE BUMP PARAGRAPHS (2041-2044) HOLD NO
038200*        LOGIC OF THEIR OWN, JUST THE VARYING INDEX STEP.
038300 2040-PICK-ROLE-DEVICE-SITE.
038400      PERFORM 9710-DRAW-PERCENT THRU 9719-EXIT.
038500      PERFORM 2041-BUMP-ROLE-INDEX
038600          VARYING ROLE-INDEX FROM 1 BY 1
038700          UNTIL ROLE-INDEX > 5
038800          OR ROLE-CUM-PCT (ROLE-INDEX) >= WS-DRAW-PCT.
038900      MOVE ROLE-NAME (ROLE-INDEX) TO IR-USER-ROLE.
039000      PERFORM 9710-DRAW-PERCENT THRU 9719-EXIT.
039100      PERFORM 2042-BUMP-DEVICE-INDEX
039200          VARYING DEVICE-INDEX FROM 1 BY 1
039300          UNTIL DEVICE-INDEX > 2
039400          OR DEVICE-CUM-PCT (DEVICE-INDEX) >= WS-DRAW-PCT.
039500      MOVE DEVICE-NAME (DEVICE-INDEX) TO IR-DEVICE-TYPE.
039600      PERFORM 9710-DRAW-PERCENT THRU 9719-EXIT.
039700      PERFORM 2043-BUMP-SITE-INDEX
039800          VARYING SITE-INDEX FROM 1 BY 1
039900          UNTIL SITE-INDEX > 3
040000          OR SITE-CUM-PCT (SITE-INDEX) >= WS-DRAW-PCT.
040100      MOVE SITE-NAME (SITE-INDEX) TO IR-SITE.
040200      PERFORM 9710-DRAW-PERCENT THRU 9719-EXIT.
040300      PERFORM 2044-BUMP-NETPATH-INDEX
040400          VARYING NETPATH-INDEX FROM 1 BY 1
040500          UNTIL NETPATH-INDEX > 3
040600          OR NETPATH-CUM-PCT (NETPATH-INDEX) >= WS-DRAW-PCT.
040700      MOVE NETPATH-NAME (NETPATH-INDEX) TO IR-NETWORK-PATH.
040800 2049-EXIT.
040900      EXIT.
041000
041100 2041-BUMP-ROLE-INDEX.
041200      CONTINUE.
041300 2042-BUMP-DEVICE-INDEX.
041400      CONTINUE.
041500 2043-BUMP-SITE-INDEX.
041600      CONTINUE.
041700 2044-BUMP-NETPATH-INDEX.
041800      CONTINUE.
041900       EJECT
042000
042100*        VENDOR DRAWN UNIFORMLY OVER THE 8-ENTRY TABLE --
042200*        NO WEIGHTING CALLED FOR.
042300 2050-PICK-VENDOR.
042400      PERFORM 9700-NEXT-RANDOM THRU 9709-EXIT.
042500      COMPUTE WS-VENDOR-PICK =
042600          ((WS-RANDOM-SEED * 8) / 2147483647) + 1.
042700      IF WS-VENDOR-PICK > 8
042800          MOVE 8 TO WS-VENDOR-PICK
042900      END-IF.
043000      SET VENDOR-INDEX TO WS-VENDOR-PICK.
043100      MOVE VENDOR-NAME (VENDOR-INDEX) TO IR-VENDOR.
043200 2059-EXIT.
043300      EXIT.
043400       EJECT
043500
043600*        ABOUT 6% OF RECORDS ARE LEFT UNRESOLVED.  RESOLVED
043700*        RECORDS DRAW THEIR MINUTES FROM THE DISTRIBUTION
043800*        TABLE ENTRY FOR THEIR OWN PRIORITY (2061 FINDS IT);
043900*        2065 BUILDS RESOLVED-AT = OPENED-AT + MINUTES.
044000 2060-PICK-RESOLUTION.
044100      PERFORM 9710-DRAW-PERCENT THRU 9719-EXIT.
044200      IF WS-DRAW-PCT <= 6
044300          MOVE "No " TO IR-RESOLVED-FLAG
044400          MOVE SPACE TO IR-RESOLVED-AT
044500          MOVE SPACE TO IR-RESOLUTION-MINUTES
044600      ELSE
044700          MOVE "Yes" TO IR-RESOLVED-FLAG
044800          PERFORM 2061-BUMP-DIST-INDEX
044900              VARYING DIST-INDEX FROM 1 BY 1
045000              UNTIL DIST-INDEX > 4
045100              OR DIST-PRIORITY-CODE (DIST-INDEX) = IR-PRIORITY
045200          IF DIST-INDEX > 4
045300              SET DIST-INDEX TO 4
045400          END-IF
045500          PERFORM 9700-NEXT-RANDOM THRU 9709-EXIT
045600          COMPUTE WS-RES-MINUTES = DIST-FLOOR-MINUTES (DIST-INDEX)
045700              +
045800              ((WS-RANDOM-SEED * DIST-SPREAD-MINUTES (DIST-INDEX))
045900              / 2147483647)
046000          MOVE WS-RES-MINUTES TO WS-RES-MINUTES-EDIT
046100          MOVE WS-RES-MINUTES-EDIT TO IR-RESOLUTION-MINUTES
046200          PERFORM 2065-BUILD-RESOLVED-AT THRU 2068-EXIT
046300      END-IF.
046400 2069-EXIT.
046500      EXIT.
046600
046700 2061-BUMP-DIST-INDEX.
046800      CONTINUE.
046900
047000*        TOTAL MINUTES SINCE MIDNIGHT OF THE OPEN DAY, PLUS
047100*        RESOLUTION-MINUTES, CONVERTED BACK TO A DAY COUNT
047200*        AND A MINUTE-OF-DAY -- SAME CALENDAR ROLLOVER 9610
047300*        USES FOR OPENED-AT.
047400 2065-BUILD-RESOLVED-AT.
047500      COMPUTE WS-RESOLVED-TOTAL-MIN =
047600          (WS-OPEN-HH * 60) + WS-OPEN-MI + WS-RES-MINUTES.
047700      COMPUTE WS-T2-DAYS-TO-ADD = WS-RESOLVED-TOTAL-MIN / 1440.
047800      COMPUTE WS-MINUTE-OF-DAY =
047900          WS-RESOLVED-TOTAL-MIN - (WS-T2-DAYS-TO-ADD * 1440).
048000      MOVE WS-OPEN-YY TO WS-T2-YY.
048100      MOVE WS-OPEN-MM TO WS-T2-MM.
048200      MOVE WS-OPEN-DD TO WS-T2-DD.
048300      PERFORM 9610-ADVANCE-DAYS THRU 9619-EXIT.
048400      MOVE WS-T2-YY TO WS-FMT-YY.
048500      MOVE WS-T2-MM TO WS-FMT-MM.
048600      MOVE WS-T2-DD TO WS-FMT-DD.
048700      COMPUTE WS-FMT-HH = WS-MINUTE-OF-DAY / 60.
048800      COMPUTE WS-FMT-MI = WS-MINUTE-OF-DAY - (WS-FMT-HH * 60).
048900      PERFORM 9800-FORMAT-TIMESTAMP THRU 9809-EXIT.
049000      MOVE WS-FMT-OUT TO IR-RESOLVED-AT.
049100 2068-EXIT.
049200      EXIT.
049300       EJECT
049400
049500*        MOVES THE TWELVE BUILT FIELDS INTO THE OUTPUT
049600*        BUFFER AND WRITES IT -- SFR- LAYOUT IS IDENTICAL TO
049700*        ICINCREC SO HDINCRPT READS THIS FILE UNCHANGED.
049800 2080-WRITE-SAMPLE-RECORD.
049900      MOVE IR-INCIDENT-ID         TO SFR-INCIDENT-ID.
050000      MOVE IR-OPENED-AT           TO SFR-OPENED-AT.
050100      MOVE IR-RESOLVED-AT         TO SFR-RESOLVED-AT.
050200      MOVE IR-USER-ROLE           TO SFR-USER-ROLE.
050300      MOVE IR-DEVICE-TYPE         TO SFR-DEVICE-TYPE.
050400      MOVE IR-SITE                TO SFR-SITE.
050500      MOVE IR-NETWORK-PATH        TO SFR-NETWORK-PATH.
050600      MOVE IR-VENDOR              TO SFR-VENDOR.
050700      MOVE IR-ISSUE-CATEGORY      TO SFR-ISSUE-CATEGORY.
050800      MOVE IR-PRIORITY            TO SFR-PRIORITY.
050900      MOVE IR-RESOLUTION-MINUTES  TO SFR-RESOLUTION-MINUTES.
051000      MOVE IR-RESOLVED-FLAG       TO SFR-RESOLVED-FLAG.
051100      WRITE SAMPLE-FILE-REC.
051200      IF NOT SAMPLE-IO-OK
051300          DISPLAY "WRITE ERROR ON SAMPLE-FILE, STATUS="
051400              WS-SAMPLE-STATUS
051500          GO TO EOJ9900-ABEND
051600      END-IF.
051700      ADD 1 TO WS-RECORDS-WRITTEN.
051800 2089-EXIT.
051900      EXIT.
052000       EJECT
052100
052200*-----------------------------------------------------------------
052300*   CALENDAR ROUTINES -- NO INTRINSIC FUNCTIONS
052400*-----------------------------------------------------------------
052500
052600*        9600 RETURNS THE DAYS IN WS-T-MM/WS-T-YY IN
052700*        WS-T-DAYS-IN-MO.  9650 SETS THE LEAP-YEAR SWITCH
052800*        PER THE USUAL 4/100/400 RULE.
052900 9600-DAYS-IN-MONTH.
053000      EVALUATE WS-T-MM
053100          WHEN 1 WHEN 3 WHEN 5 WHEN 7 WHEN 8 WHEN 10 WHEN 12
053200              MOVE 31 TO WS-T-DAYS-IN-MO
053300          WHEN 4 WHEN 6 WHEN 9 WHEN 11
053400              MOVE 30 TO WS-T-DAYS-IN-MO
053500          WHEN 2
053600              PERFORM 9650-TEST-LEAP-YEAR THRU 9659-EXIT
053700              IF WS-T-LEAP-YEAR
053800                  MOVE 29 TO WS-T-DAYS-IN-MO
053900              ELSE
054000                  MOVE 28 TO WS-T-DAYS-IN-MO
054100              END-IF
054200          WHEN OTHER
054300              MOVE 30 TO WS-T-DAYS-IN-MO
054400      END-EVALUATE.
054500 9609-EXIT.
054600      EXIT.
054700
054800 9650-TEST-LEAP-YEAR.
054900      SET WS-T-NOT-LEAP TO TRUE.
055000      DIVIDE WS-T-YY BY 4
055100          GIVING WS-T-DIV-RESULT REMAINDER WS-T-DIV-REM.
055200      IF WS-T-DIV-REM = 0
055300          DIVIDE WS-T-YY BY 100
055400              GIVING WS-T-DIV-RESULT REMAINDER WS-T-DIV-REM
055500          IF WS-T-DIV-REM NOT = 0
055600              SET WS-T-LEAP-YEAR TO TRUE
055700          ELSE
055800              DIVIDE WS-T-YY BY 400
055900                  GIVING WS-T-DIV-RESULT REMAINDER WS-T-DIV-REM
056000              IF WS-T-DIV-REM = 0
056100                  SET WS-T-LEAP-YEAR TO TRUE
056200              END-IF
056300          END-IF
056400      END-IF.
056500 9659-EXIT.
056600      EXIT.
056700       EJECT
056800
056900*        ADVANCES WS-T2-YY/MM/DD FORWARD BY WS-T2-DAYS-TO-ADD
057000*        CALENDAR DAYS, ONE DAY AT A TIME.  9611 HOLDS NO
057100*        LOGIC OF ITS OWN BEYOND THE SINGLE-DAY STEP.
057200 9610-ADVANCE-DAYS.
057300      PERFORM 9611-ADVANCE-ONE-DAY
057400          VARYING WS-T2-CTR FROM 1 BY 1
057500          UNTIL WS-T2-CTR > WS-T2-DAYS-TO-ADD.
057600 9619-EXIT.
057700      EXIT.
057800
057900 9611-ADVANCE-ONE-DAY.
058000      MOVE WS-T2-YY TO WS-T-YY.
058100      MOVE WS-T2-MM TO WS-T-MM.
058200      PERFORM 9600-DAYS-IN-MONTH THRU 9609-EXIT.
058300      ADD 1 TO WS-T2-DD.
058400      IF WS-T2-DD > WS-T-DAYS-IN-MO
058500          MOVE 1 TO WS-T2-DD
058600          ADD 1 TO WS-T2-MM
058700          IF WS-T2-MM > 12
058800              MOVE 1 TO WS-T2-MM
058900              ADD 1 TO WS-T2-YY
059000          END-IF
059100      END-IF.
059200       EJECT
059300
059400*-----------------------------------------------------------------
059500*   SEEDED RANDOM-NUMBER ROUTINES
059600*-----------------------------------------------------------------
059700
059800*        PARK-MILLER MINIMAL STANDARD LEHMER GENERATOR --
059900*        SEED(N+1) = SEED(N) * 48271 MOD (2**31 - 1).  NO
060000*        CALL OUT TO ANY RUNTIME RANDOM SERVICE -- THE
060100*        SAMPLE FEED MUST BE BIT-FOR-BIT REPEATABLE.
060200 9700-NEXT-RANDOM.
060300      COMPUTE WS-RANDOM-PRODUCT = WS-RANDOM-SEED * 48271.
060400      DIVIDE WS-RANDOM-PRODUCT BY 2147483647
060500          GIVING WS-RANDOM-QUOT REMAINDER WS-RANDOM-SEED.
060600 9709-EXIT.
060700      EXIT.
060800
060900*        RETURNS A FRESH 1-100 DRAW IN WS-DRAW-PCT -- USED
061000*        FOR EVERY WEIGHTED-LIST AND PROBABILITY DECISION.
061100 9710-DRAW-PERCENT.
061200      PERFORM 9700-NEXT-RANDOM THRU 9709-EXIT.
061300      COMPUTE WS-DRAW-PCT =
061400          ((WS-RANDOM-SEED * 100) / 2147483647) + 1.
061500      IF WS-DRAW-PCT > 100
061600          MOVE 100 TO WS-DRAW-PCT
061700      END-IF.
061800 9719-EXIT.
061900      EXIT.
062000       EJECT
062100
062200*-----------------------------------------------------------------
062300*   TIMESTAMP FORMATTER
062400*-----------------------------------------------------------------
062500
062600*        BUILDS "YYYY-MM-DD HH:MI" FROM WS-FMT-YY/MM/DD/HH/
062700*        MI INTO WS-FMT-OUT -- CALLED FOR BOTH OPENED-AT
062800*        (2020) AND RESOLVED-AT (2065).
062900 9800-FORMAT-TIMESTAMP.
063000      MOVE WS-FMT-YY TO WS-FMT-YY-ED.
063100      MOVE WS-FMT-MM TO WS-FMT-MM-ED.
063200      MOVE WS-FMT-DD TO WS-FMT-DD-ED.
063300      MOVE WS-FMT-HH TO WS-FMT-HH-ED.
063400      MOVE WS-FMT-MI TO WS-FMT-MI-ED.
063500      MOVE SPACE TO WS-FMT-OUT.
063600      STRING WS-FMT-YY-ED "-" WS-FMT-MM-ED "-" WS-FMT-DD-ED " "
063700          WS-FMT-HH-ED ":" WS-FMT-MI-ED
063800          DELIMITED BY SIZE INTO WS-FMT-OUT.
063900 9809-EXIT.
064000      EXIT.
064100       EJECT
064200
064300*-----------------------------------------------------------------
064400*   END OF JOB
064500*-----------------------------------------------------------------
064600
064700 EOJ9000-CLOSE-FILES.
064800      CLOSE SAMPLE-FILE.
064900      IF NOT SAMPLE-IO-OK
065000          DISPLAY "HDSAMGEN - SAMPLE-FILE CLOSE ERROR, STATUS="
065100              WS-SAMPLE-STATUS
065200      END-IF.
065300      DISPLAY "HDSAMGEN -- SAMPLE INCIDENT FEED COMPLETE".
065400      DISPLAY "RECORDS WRITTEN=" WS-RECORDS-WRITTEN.
065500      GO TO EOJ9999-EXIT.
065600
065700 EOJ9900-ABEND.
065800      DISPLAY "HDSAMGEN ABENDING -- SEE PRIOR MESSAGE".
065900      DISPLAY "RECORDS WRITTEN=" WS-RECORDS-WRITTEN.
066000      CLOSE SAMPLE-FILE.
066100      MOVE 16 TO RETURN-CODE.
066200
066300 EOJ9999-EXIT.
066400      EXIT.
066500
