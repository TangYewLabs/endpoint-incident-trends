000100*---------------------------------------------------------------*
000200*    ICRPTLIN -- PRINT LINE LAYOUTS FOR THE INCIDENT TREND       *
000300*    ANALYSIS REPORT -- ONE GROUP PER HEADING/DETAIL LINE.       *
000400*    REPORT WIDTH IS 150 -- WIDE ENOUGH FOR THE RAW-DATA ECHO.   *
000500*---------------------------------------------------------------*
000600*    2024-02-09  RKAPOOR  HD-0001  ORIGINAL 8-SECTION LAYOUT.    *
000700*    2024-03-15  RKAPOOR  HD-0018  WIDENED REPORT TO 150 BYTES   *
000800*                         SO THE RAW-DATA ECHO LINE FITS WITHOUT *
000900*                         TRUNCATING THE VENDOR COLUMN.          *
001000*    2024-06-02  TCHEN    HD-0039  ADDED RL-RUN-HEADING-LINE     *
001100*                         (RUN DATE/PAGE) PER QA REQUEST ON THE  *
001200*                         FIRST REVIEW PACKAGE.                 *
001300*---------------------------------------------------------------*
001400 01  RL-RUN-HEADING-LINE.
001500     05  FILLER                  PIC X(01) VALUE SPACE.
001600     05  RL-RUN-TITLE            PIC X(46)
001700             VALUE 'ENDPOINT AND SECURITY INCIDENT TREND ANALYSIS'.
001800     05  FILLER                  PIC X(10) VALUE SPACE.
001900     05  RL-RUN-DATE-LIT         PIC X(09) VALUE 'RUN DATE:'.
002000     05  RL-RUN-DATE             PIC X(10).
002100     05  FILLER                  PIC X(10) VALUE SPACE.
002200     05  RL-RUN-PAGE-LIT         PIC X(05) VALUE 'PAGE:'.
002300     05  RL-RUN-PAGE             PIC ZZ9.
002400     05  FILLER                  PIC X(56) VALUE SPACE.
002500*---------------------------------------------------------------*
002600 01  RL-SECTION-TITLE-LINE.
002700     05  RL-TITLE-TEXT           PIC X(60).
002800     05  FILLER                  PIC X(90) VALUE SPACE.
002900*---------------------------------------------------------------*
003000*    SECTION 1 -- EXECUTIVE SUMMARY                             *
003100*---------------------------------------------------------------*
003200 01  RL-SUMMARY-HEADING-LINE.
003300     05  FILLER                  PIC X(150) VALUE
003400             'METRIC                         VALUE'.
003500 01  RL-SUMMARY-LINE.
003600     05  RL-SUM-METRIC           PIC X(30).
003700     05  FILLER                  PIC X(02) VALUE SPACE.
003800     05  RL-SUM-VALUE            PIC X(26).
003900     05  FILLER                  PIC X(92) VALUE SPACE.
004000*---------------------------------------------------------------*
004100*    SECTION 2 -- TRENDS DAILY                                  *
004200*---------------------------------------------------------------*
004300 01  RL-TRENDS-HEADING-LINE.
004400     05  FILLER                  PIC X(150) VALUE
004500             'DATE        INCID  RESLV  UNRSV'.
004600 01  RL-TRENDS-LINE.
004700     05  RL-TRD-DATE             PIC X(10).
004800     05  FILLER                  PIC X(02) VALUE SPACE.
004900     05  RL-TRD-INCIDENTS        PIC ZZZZ9.
005000     05  FILLER                  PIC X(02) VALUE SPACE.
005100     05  RL-TRD-RESOLVED         PIC ZZZZ9.
005200     05  FILLER                  PIC X(02) VALUE SPACE.
005300     05  RL-TRD-UNRESOLVED       PIC ZZZZ9.
005400     05  FILLER                  PIC X(119) VALUE SPACE.
005500*---------------------------------------------------------------*
005600*    SECTION 3 -- CATEGORY RCA                                 *
005700*---------------------------------------------------------------*
005800 01  RL-CATEGORY-HEADING-LINE.
005900     05  FILLER                  PIC X(150) VALUE
006000             'CATEGORY                   COUNT   PCT  AVG-MIN ME
006100    -    'D-MIN MAX-MIN BRCH'.
006200 01  RL-CATEGORY-LINE.
006300     05  RL-CAT-CATEGORY         PIC X(26).
006400     05  FILLER                  PIC X(01) VALUE SPACE.
006500     05  RL-CAT-COUNT            PIC ZZZZ9.
006600     05  FILLER                  PIC X(01) VALUE SPACE.
006700     05  RL-CAT-PCT              PIC ZZ9.9.
006800     05  FILLER                  PIC X(01) VALUE SPACE.
006900     05  RL-CAT-AVG-MIN          PIC ZZZZ9.9.
007000     05  FILLER                  PIC X(01) VALUE SPACE.
007100     05  RL-CAT-MEDIAN-MIN       PIC ZZZZ9.9.
007200     05  FILLER                  PIC X(01) VALUE SPACE.
007300     05  RL-CAT-MAX-MIN          PIC ZZZZ9.9.
007400     05  FILLER                  PIC X(01) VALUE SPACE.
007500     05  RL-CAT-BREACHES         PIC ZZZZ9.
007600     05  FILLER                  PIC X(82) VALUE SPACE.
007700*---------------------------------------------------------------*
007800*    SECTION 4 -- SLA RISK                                      *
007900*---------------------------------------------------------------*
008000 01  RL-SLARISK-HEADING-LINE.
008100     05  FILLER                  PIC X(150) VALUE
008200             'PR  TOT-SLA  BREACH  RATE-PCT'.
008300 01  RL-SLARISK-LINE.
008400     05  RL-SLA-PRIORITY         PIC X(02).
008500     05  FILLER                  PIC X(02) VALUE SPACE.
008600     05  RL-SLA-TOTAL            PIC ZZZZ9.
008700     05  FILLER                  PIC X(02) VALUE SPACE.
008800     05  RL-SLA-BREACHES         PIC ZZZZ9.
008900     05  FILLER                  PIC X(02) VALUE SPACE.
009000     05  RL-SLA-RATE-PCT         PIC ZZ9.9.
009100     05  FILLER                  PIC X(127) VALUE SPACE.
009200*---------------------------------------------------------------*
009300*    SECTION 5 -- EXECUTIVE IMPACT                               *
009400*---------------------------------------------------------------*
009500 01  RL-EXECIMP-HEADING-LINE.
009600     05  FILLER                  PIC X(150) VALUE
009700             'USER-GROUP    CATEGORY                   COUNT'.
009800 01  RL-EXECIMP-LINE.
009900     05  RL-EXI-USER-GROUP       PIC X(13).
010000     05  FILLER                  PIC X(01) VALUE SPACE.
010100     05  RL-EXI-CATEGORY         PIC X(26).
010200     05  FILLER                  PIC X(01) VALUE SPACE.
010300     05  RL-EXI-COUNT            PIC ZZZZ9.
010400     05  FILLER                  PIC X(104) VALUE SPACE.
010500*---------------------------------------------------------------*
010600*    SECTION 6 -- CATEGORY BY PRIORITY                          *
010700*---------------------------------------------------------------*
010800 01  RL-CATXPRI-HEADING-LINE.
010900     05  FILLER                  PIC X(150) VALUE
011000             'CATEGORY                      P1    P2    P3    P4
011100    -    ''.
011200 01  RL-CATXPRI-LINE.
011300     05  RL-CXP-CATEGORY         PIC X(26).
011400     05  FILLER                  PIC X(01) VALUE SPACE.
011500     05  RL-CXP-COUNT-P1         PIC ZZZZ9.
011600     05  FILLER                  PIC X(01) VALUE SPACE.
011700     05  RL-CXP-COUNT-P2         PIC ZZZZ9.
011800     05  FILLER                  PIC X(01) VALUE SPACE.
011900     05  RL-CXP-COUNT-P3         PIC ZZZZ9.
012000     05  FILLER                  PIC X(01) VALUE SPACE.
012100     05  RL-CXP-COUNT-P4         PIC ZZZZ9.
012200     05  FILLER                  PIC X(70) VALUE SPACE.
012300*---------------------------------------------------------------*
012400*    SECTION 7 -- RECOMMENDATIONS                                *
012500*---------------------------------------------------------------*
012600 01  RL-RECOMMEND-LINE.
012700     05  RL-REC-TEXT             PIC X(120).
012800     05  FILLER                  PIC X(30) VALUE SPACE.
012900*---------------------------------------------------------------*
013000*    SECTION 8 -- RAW DATA                                      *
013100*---------------------------------------------------------------*
013200 01  RL-RAWDATA-HEADING-LINE.
013300     05  FILLER                  PIC X(150) VALUE
013400             'INCIDENT OPENED-AT       RESOLVED-AT      ROLE    D
013500    -    'EVICE SITE        NETPTH VENDOR      CATEGORY
013600    -    '          PR MINS  RSLV'.
013700 01  RL-RAWDATA-LINE.
013800     05  RL-RAW-INCIDENT-ID      PIC X(08).
013900     05  FILLER                  PIC X(01) VALUE SPACE.
014000     05  RL-RAW-OPENED-AT        PIC X(16).
014100     05  FILLER                  PIC X(01) VALUE SPACE.
014200     05  RL-RAW-RESOLVED-AT      PIC X(16).
014300     05  FILLER                  PIC X(01) VALUE SPACE.
014400     05  RL-RAW-USER-ROLE        PIC X(12).
014500     05  FILLER                  PIC X(01) VALUE SPACE.
014600     05  RL-RAW-DEVICE-TYPE      PIC X(10).
014700     05  FILLER                  PIC X(01) VALUE SPACE.
014800     05  RL-RAW-SITE             PIC X(12).
014900     05  FILLER                  PIC X(01) VALUE SPACE.
015000     05  RL-RAW-NETWORK-PATH     PIC X(08).
015100     05  FILLER                  PIC X(01) VALUE SPACE.
015200     05  RL-RAW-VENDOR           PIC X(12).
015300     05  FILLER                  PIC X(01) VALUE SPACE.
015400     05  RL-RAW-ISSUE-CATEGORY   PIC X(26).
015500     05  FILLER                  PIC X(01) VALUE SPACE.
015600     05  RL-RAW-PRIORITY         PIC X(02).
015700     05  FILLER                  PIC X(01) VALUE SPACE.
015800     05  RL-RAW-RESOLUTION-MIN   PIC X(05).
015900     05  FILLER                  PIC X(01) VALUE SPACE.
016000     05  RL-RAW-RESOLVED-FLAG    PIC X(03).
016100     05  FILLER                  PIC X(09) VALUE SPACE.
016200*---------------------------------------------------------------*
016300 01  RL-BLANK-LINE.
016400     05  FILLER                  PIC X(150) VALUE SPACE.
