000100*---------------------------------------------------------------*
000200*    ICINCREC -- INCIDENT INPUT RECORD / DERIVED WORK FIELDS     *
000300*    ENDPOINT AND SECURITY INCIDENT TREND ANALYZER               *
000400*---------------------------------------------------------------*
000500*    2024-02-09  RKAPOOR  HD-0001  ORIGINAL COPYBOOK FOR THE     *
000600*                         INCIDENT FILEPASS/REPORT REWRITE.      *
000700*    2024-03-01  RKAPOOR  HD-0014  ADDED IR-D- DERIVED GROUP SO  *
000800*                         NORMALIZATION FIELDS TRAVEL WITH THE   *
000900*                         RAW RECORD INSTEAD OF LIVING LOOSE IN  *
001000*                         WORKING-STORAGE.                      *
001100*    2024-05-22  TCHEN    HD-0037  WIDENED IR-RESOLUTION-MINUTES *
001200*                         EDIT TEST -- BLANK AND NON-NUMERIC     *
001300*                         BOTH TREATED AS "NOT PRESENT".         *
001400*---------------------------------------------------------------*
001500 01  IR-INCIDENT-RECORD.
001600     05  IR-INCIDENT-ID          PIC X(08).
001700     05  IR-OPENED-AT            PIC X(16).
001800     05  IR-RESOLVED-AT          PIC X(16).
001900     05  IR-USER-ROLE            PIC X(12).
002000     05  IR-DEVICE-TYPE          PIC X(10).
002100     05  IR-SITE                 PIC X(12).
002200     05  IR-NETWORK-PATH         PIC X(08).
002300     05  IR-VENDOR               PIC X(12).
002400     05  IR-ISSUE-CATEGORY       PIC X(26).
002500     05  IR-PRIORITY             PIC X(02).
002600     05  IR-RESOLUTION-MINUTES   PIC X(05).
002700     05  IR-RESOLVED-FLAG        PIC X(03).
002800     05  FILLER                  PIC X(18).
002900*---------------------------------------------------------------*
003000*    DERIVED / NORMALIZED WORK FIELDS -- BUSINESS RULES 1-4      *
003100*---------------------------------------------------------------*
003200 01  IR-DERIVED-FIELDS.
003300     05  IR-D-OPEN-DATE          PIC X(10).
003400     05  IR-D-RESOLUTION-MIN-N   PIC 9(05).
003500     05  IR-D-RESOLUTION-SW      PIC X(01).
003600         88  IR-D-RESOLUTION-PRESENT     VALUE 'Y'.
003700         88  IR-D-RESOLUTION-MISSING     VALUE 'N'.
003800     05  IR-D-RESOLVED-SW        PIC X(01).
003900         88  IR-D-RESOLVED               VALUE 'Y'.
004000         88  IR-D-UNRESOLVED              VALUE 'N'.
004100     05  IR-D-EXECUTIVE-SW       PIC X(01).
004200         88  IR-D-IS-EXECUTIVE           VALUE 'Y'.
004300         88  IR-D-NOT-EXECUTIVE          VALUE 'N'.
004400     05  IR-D-SLA-DEFINED-SW     PIC X(01).
004500         88  IR-D-SLA-DEFINED            VALUE 'Y'.
004600         88  IR-D-SLA-NOT-DEFINED        VALUE 'N'.
004700     05  IR-D-SLA-MINUTES        PIC 9(05).
004800     05  IR-D-BREACH-SW          PIC X(01).
004900         88  IR-D-SLA-BREACHED           VALUE 'Y'.
005000         88  IR-D-SLA-NOT-BREACHED       VALUE 'N'.
005100     05  IR-D-PRIORITY-TRIMMED   PIC X(02).
005200     05  FILLER                  PIC X(10).
