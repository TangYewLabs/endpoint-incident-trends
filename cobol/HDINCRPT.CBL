000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. HDINCRPT.
000300       AUTHOR. R KAPOOR.
000400       INSTALLATION. HELP DESK SYSTEMS - ENTERPRISE TECHNOLOGY.
000500       DATE-WRITTEN. 02/09/1989.
000600       DATE-COMPILED.
000700       SECURITY.  INTERNAL USE ONLY - HELP DESK SYSTEMS GROUP.
000800
000900*-----------------------------------------------------------------
001000*   A    ABSTRACT..
001100*
001200*   THIS PROGRAM READS THE HELP DESK INCIDENT EXPORT FILE AND
001300*   PRODUCES THE ENDPOINT AND SECURITY INCIDENT TREND ANALYSIS
001400*   REPORT -- EXECUTIVE SUMMARY, DAILY TREND, CATEGORY ROOT
001500*   CAUSE, SLA RISK, EXECUTIVE IMPACT, CATEGORY BY PRIORITY,
001600*   RECOMMENDATIONS, AND A RAW DATA ECHO -- FOR THE WEEKLY
001700*   SERVICE DESK REVIEW MEETING.
001800*
001900*   J    JCL..
002000*
002100*   //HDINCRPT EXEC PGM=HDINCRPT
002200*   //SYSPDUMP DD SYSOUT=U,HOLD=YES
002300*   //SYSOUT   DD SYSOUT=*
002400*   //INFILE   DD DSN=HD.T9511F0.HDINCRPT.INCIDENT.DATA,DISP=SHR
002500*   //RPTFILE  DD DSN=HD.T9511F0.HDINCRPT.OUTPUT.DATA,
002600*   //            DISP=(,CATLG,CATLG),
002700*   //            UNIT=USER,
002800*   //            SPACE=(CYL,(10,05),RLSE),
002900*   //            DCB=(RECFM=FB,LRECL=150,BLKSIZE=0)
003000*   //SYSIPT   DD DUMMY
003100*   //*
003200*
003300*   P    ENTRY PARAMETERS..
003400*        NONE.
003500*
003600*   E    ERRORS DETECTED BY THIS ELEMENT..
003700*        MISSING FIELD ON INCIDENT RECORD (FATAL, SEE EOJ9900).
003800*        I/O ERROR ON INCIDENT-FILE OR REPORT-FILE.
003900*
004000*   C    ELEMENTS INVOKED BY THIS ELEMENT..
004100*        NONE -- SELF CONTAINED FILEPASS, NO SUBPROGRAM CALLS.
004200*
004300*   U    USER CONSTANTS AND TABLES REFERENCED..
004400*        ICSLACAT  ---- SLA THRESHOLD AND RECOMMENDATION TABLES
004500*        ICAGGTBL  ---- DAILY/CATEGORY/SLA/EXEC-IMPACT TABLES
004600*        ICINCREC  ---- INCIDENT INPUT RECORD LAYOUT
004700*        ICRPTLIN  ---- REPORT PRINT LINE LAYOUTS
004800*
004900*-----------------------------------------------------------------
005000
005100*   CHANGE LOG.
005200*   DATE       PROGRAMMER  REQUEST   DESCRIPTION
005300*   ---------- ----------- --------- --------------------------
005400*   02/09/1989 RKAPOOR     HD-0001   ORIGINAL FILEPASS -- VUL18
005500*                                    ACTIVE-22 OWNER EXTRACT.
005600*   11/14/1991 RKAPOOR     HD-0006   ADDED ISSUE AGE CALC.
005700*   06/22/1994 TCHEN       HD-0019   CONVERTED HISTORY SEGMENT
005800*                                    READS TO CKSDT1IO.
005900*   01/08/1996 RKAPOOR     HD-0024   YEAR-END VOLUME FIX --
006000*                                    RAISED INFORCE-MAX-SEGS.
006100*   09/30/1998 TCHEN       HD-0031   Y2K REMEDIATION -- CENTURY
006200*                                    WINDOW ADDED TO ALL DATE
006300*                                    CONVERSION LOGIC.
006400*   03/11/1999 RKAPOOR     HD-0033   Y2K REGRESSION SIGN-OFF.
006500*   07/19/2001 TCHEN       HD-0036   RETIRED VUL18 OWNER
006600*                                    EXTRACT -- BASE MOVED TO
006700*                                    THE HELP DESK SERVICE
006800*                                    DESK PLATFORM.  PROGRAM
006900*                                    REBUILT BELOW AS THE
007000*                                    INCIDENT TREND ANALYSIS
007100*                                    FILEPASS.
007200*   02/09/2024 RKAPOOR     HD-0001   REBUILT AS HDINCRPT --
007300*                                    READS THE INCIDENT EXPORT,
007400*                                    WRITES THE EIGHT-SECTION
007500*                                    TREND REPORT REPLACING THE
007600*                                    OLD SPREADSHEET PROCESS.
007700*   03/01/2024 RKAPOOR     HD-0014   ADDED SLA RISK AND
007800*                                    CATEGORY X PRIORITY.
007900*   04/03/2024 TCHEN       HD-0029   ADDED RECOMMENDATIONS --
008000*                                    SUBSTRING MATCH ON TOP 5.
008100*   05/22/2024 TCHEN       HD-0037   BLANK/NON-NUMERIC MINUTES
008200*                                    NOW TREATED AS NOT
008300*                                    PRESENT, NOT ZERO.
008400*   07/11/2024 TCHEN       HD-0044   RAISED RAW-DATA-TABLE AND
008500*                                    RESOLUTION-POP-TABLE TO
008600*                                    9999 ENTRIES.
008700*   01/06/2025 RKAPOOR     HD-0051   ADDED UPSI-0 DEBUG SWITCH
008800*                                    FOR THE CONSOLE SUMMARY.
008900*-----------------------------------------------------------------
009000
009100       ENVIRONMENT DIVISION.
009200       CONFIGURATION SECTION.
009300       SPECIAL-NAMES.
009400            C01 IS TOP-OF-FORM
009500            CLASS WS-DIGITS-CLASS IS "0123456789"
009600            UPSI-0 ON STATUS IS WS-UPSI0-ON
009700                    OFF STATUS IS WS-UPSI0-OFF.
009800       INPUT-OUTPUT SECTION.
009900       FILE-CONTROL.
010000            SELECT INCIDENT-FILE ASSIGN TO INFILE
010100                FILE STATUS IS WS-INCIDENT-STATUS.
010200            SELECT REPORT-FILE ASSIGN TO RPTFILE
010300                FILE STATUS IS WS-REPORT-STATUS.
010400
010500       DATA DIVISION.
010600       FILE SECTION.
010700       FD  INCIDENT-FILE
010800            RECORDING MODE IS F
010900            BLOCK CONTAINS 0 RECORDS.
011000       01  INCIDENT-FILE-REC        PIC X(148).
011100
011200       FD  REPORT-FILE
011300            RECORDING MODE IS F
011400            BLOCK CONTAINS 0 RECORDS.
011500       01  REPORT-REC                PIC X(150).
011600
011700       WORKING-STORAGE SECTION.
011800       01  FILLER PIC X(32)
011900            VALUE 'HDINCRPT WORKING STORAGE BEGINS'.
011910*-----------------------------------------------------------------
011920*    STANDALONE RUN REGISTERS AND SWITCHES -- 77-LEVEL PER SHOP
011930*    STANDARD, KEPT OUT OF ANY GROUP SINCE NOTHING ELSE ADDRESSES
011940*    THEM AS A SET.
011950*    2025-02-03  RKAPOOR  HD-0052  PULLED OUT OF WS-SWITCHES AND
011960*                OFF THE OLD STANDALONE 01 LEVEL.
011970*-----------------------------------------------------------------
011980       77  WS-NUMERIC-HOLD-AREA     PIC 9(05) COMP.
011985       77  WS-FOUND-SW              PIC X(01).
011986           88  WS-ENTRY-FOUND                 VALUE "Y".
011987           88  WS-ENTRY-NOT-FOUND             VALUE "N".
011990       77  WS-SWAPPED-SW            PIC X(01).
011995           88  WS-SWAP-OCCURRED               VALUE "Y".
011996           88  WS-NO-SWAP                     VALUE "N".
012000*-----------------------------------------------------------------
012100*    INCIDENT RECORD LAYOUT / DERIVED FIELDS
012200*-----------------------------------------------------------------
012300       COPY ICINCREC.
012400       EJECT
012500*-----------------------------------------------------------------
012600*    SLA / CATEGORY / WEIGHTED-VALUE / RECOMMENDATION TABLES
012700*-----------------------------------------------------------------
012800       COPY ICSLACAT.
012900       EJECT
013000*-----------------------------------------------------------------
013100*    ACCUMULATOR AND WORK TABLES
013200*-----------------------------------------------------------------
013300       COPY ICAGGTBL.
013400       EJECT
013500*-----------------------------------------------------------------
013600*    REPORT PRINT LINE LAYOUTS
013700*-----------------------------------------------------------------
013800       COPY ICRPTLIN.
013900       EJECT
014000*-----------------------------------------------------------------
014100*    FILE STATUS / SWITCHES
014200*-----------------------------------------------------------------
014300       01  WS-FILE-STATUS-AREA.
014400            05  WS-INCIDENT-STATUS       PIC X(02).
014500                88  INCIDENT-IO-OK                 VALUE "00".
014600                88  INCIDENT-IO-EOF                VALUE "10".
014700            05  WS-REPORT-STATUS         PIC X(02).
014800                88  REPORT-IO-OK                   VALUE "00".
014900            05  FILLER                   PIC X(08).
015000       01  WS-SWITCHES.
015100            05  END-OF-FILE-INDICATOR    PIC X(01).
015200                88  END-OF-FILE                    VALUE "Y".
015300                88  NOT-END-OF-FILE                VALUE "N".
016000            05  WS-SUBSTRING-SW          PIC X(01).
016100                88  WS-SUBSTRING-FOUND             VALUE "Y".
016200                88  WS-SUBSTRING-NOT-FOUND         VALUE "N".
016300            05  FILLER                   PIC X(08).
016400       EJECT
016500*-----------------------------------------------------------------
016600*    RUN DATE / PAGE CONTROL
016700*-----------------------------------------------------------------
016800       01  WS-RUN-DATE-AREA.
016900            05  WS-CURRENT-DATE.
017000                10  WS-CURR-YY               PIC 9(02).
017100                10  WS-CURR-MM               PIC 9(02).
017200                10  WS-CURR-DD               PIC 9(02).
017300            05  WS-RUN-DATE-DISPLAY      PIC X(10).
017400            05  FILLER                   PIC X(08).
017500       01  WS-PAGE-CONTROL.
017600            05  WS-PAGE-COUNT            PIC 9(03) COMP VALUE 1.
017700            05  WS-LINE-COUNT            PIC 9(03) COMP VALUE 0.
017800            05  FILLER                   PIC X(08).
017900       01  WS-RECORD-COUNTERS.
018000            05  WS-RECORDS-READ          PIC 9(07) COMP VALUE 0.
018100            05  WS-RECORDS-WRITTEN       PIC 9(07) COMP VALUE 0.
018200            05  FILLER                   PIC X(08).
018300       EJECT
018400*-----------------------------------------------------------------
018500*    PERCENTAGE / MEAN / P95 / MEDIAN CALCULATION WORK AREA
018600*-----------------------------------------------------------------
018700       01  WS-CALC-WORK-AREA.
018800            05  WS-PCT-NUMERATOR         PIC S9(7)V999 COMP-3.
018900            05  WS-PCT-DENOMINATOR       PIC S9(7)V999 COMP-3.
019000            05  WS-PCT-RESULT            PIC 9(5)V9.
019100            05  WS-MEAN-SUM              PIC S9(9)V999 COMP-3.
019200            05  WS-MEAN-COUNT            PIC S9(5)      COMP.
019300            05  WS-MEAN-RESULT           PIC 9(5)V9.
019400            05  WS-P95-N                 PIC S9(5)      COMP.
019500            05  WS-P95-POSITION          PIC S9(7)V9999 COMP-3.
019600            05  WS-P95-FLOOR             PIC S9(5)      COMP.
019700            05  WS-P95-HI-INDEX          PIC S9(5)      COMP.
019800            05  WS-P95-FRACTION          PIC S9(5)V9999 COMP-3.
019900            05  WS-P95-LO-VALUE          PIC S9(5)      COMP.
020000            05  WS-P95-HI-VALUE          PIC S9(5)      COMP.
020100            05  WS-P95-SPREAD            PIC S9(5)V9999 COMP-3.
020200            05  WS-P95-RAW-RESULT        PIC S9(5)V9999 COMP-3.
020250            05  WS-SUM-VALUE-EDIT        PIC ZZZZ9.9.
020300            05  FILLER                   PIC X(08).
020400       01  WS-MEDIAN-WORK-AREA.
020500            05  WS-MED-MID               PIC S9(5) COMP.
020600            05  WS-MED-LO                PIC S9(5) COMP.
020700            05  WS-MED-HI                PIC S9(5) COMP.
020800            05  FILLER                   PIC X(08).
020900       EJECT
021000*-----------------------------------------------------------------
021100*    RECOMMENDATION SUBSTRING-MATCH WORK AREA
021200*-----------------------------------------------------------------
021300       01  WS-SUBSTRING-WORK-AREA.
021400            05  WS-UPPER-CATEGORY        PIC X(26).
021500            05  WS-SEARCH-TEXT           PIC X(20).
021600            05  WS-SEARCH-LEN            PIC 9(02) COMP.
021700            05  WS-SRCH-POS              PIC 9(02) COMP.
021800            05  WS-SRCH-LIMIT            PIC 9(02) COMP.
021900            05  FILLER                   PIC X(08).
022000       01  WS-RECOMMEND-AREA.
022100            05  RECOMMEND-LINE-COUNT     PIC 9(01) COMP.
022200            05  RECOMMEND-ENTRY OCCURS 5 TIMES INDEXED BY
022300                RX-INDEX.
022400                10  RECOMMEND-TEXT-LINE      PIC X(120).
022500            05  FILLER                   PIC X(08).
022600       EJECT
022700*-----------------------------------------------------------------
022800*    MISCELLANEOUS SUBSCRIPTS
022900*-----------------------------------------------------------------
023000       01  WS-MISC-SUBSCRIPTS.
023100            05  WS-SUB1                  PIC 9(05) COMP.
023200            05  WS-SUB2                  PIC 9(05) COMP.
023300            05  WS-SUB3                  PIC 9(05) COMP.
023350            05  WS-EI-GROUP-LABEL        PIC X(13).
023400            05  FILLER                   PIC X(08).
023500       EJECT
023600*-----------------------------------------------------------------
023700*    BUBBLE-SORT SWAP HOLD AREAS -- ONE PER TABLE SORTED
023800*    (PARAGRAPHS 5000-5399 AND 9600).  EACH MIRRORS ITS TABLE
023900*    ENTRY FIELD-FOR-FIELD SO THE GROUP MOVE ON THE SWAP LINES
024000*    UP IN ICAGGTBL CANNOT DRIFT OUT OF STEP ON SIZE.
024100*-----------------------------------------------------------------
024200       01  WS-CATEGORY-HOLD-AREA.
024300            05  WS-CATH-ISSUE-CATEGORY   PIC X(26).
024400            05  WS-CATH-COUNT            PIC 9(05) COMP.
024500            05  WS-CATH-BREACH-COUNT     PIC 9(05) COMP.
024600            05  WS-CATH-PRESENT-COUNT    PIC 9(05) COMP.
024700            05  WS-CATH-SUM-MINUTES      PIC 9(08) COMP.
024800            05  WS-CATH-MAX-MINUTES      PIC 9(05) COMP.
024900            05  WS-CATH-COUNT-P1         PIC 9(05) COMP.
025000            05  WS-CATH-COUNT-P2         PIC 9(05) COMP.
025100            05  WS-CATH-COUNT-P3         PIC 9(05) COMP.
025200            05  WS-CATH-COUNT-P4         PIC 9(05) COMP.
025300            05  WS-CATH-PCT              PIC 9(03)V9.
025400            05  WS-CATH-AVG-MINUTES      PIC 9(05)V9.
025500            05  WS-CATH-MEDIAN-MINUTES   PIC 9(05)V9.
025600            05  FILLER                   PIC X(08).
025700       01  WS-DAILY-TREND-HOLD-AREA.
025800            05  WS-DTH-DATE              PIC X(10).
025900            05  WS-DTH-INCIDENTS         PIC 9(05) COMP.
026000            05  WS-DTH-RESOLVED          PIC 9(05) COMP.
026100            05  WS-DTH-UNRESOLVED        PIC 9(05) COMP.
026200            05  FILLER                   PIC X(08).
026300       01  WS-EXEC-IMPACT-HOLD-AREA.
026400            05  WS-EIH-USER-GROUP        PIC X(13).
026500            05  WS-EIH-ISSUE-CATEGORY    PIC X(26).
026600            05  WS-EIH-COUNT             PIC 9(05) COMP.
026700            05  FILLER                   PIC X(08).
026800       01  WS-RAW-DATA-HOLD-AREA.
026900            05  WS-RDH-INCIDENT-ID       PIC X(08).
027000            05  WS-RDH-OPENED-AT         PIC X(16).
027100            05  WS-RDH-RESOLVED-AT       PIC X(16).
027200            05  WS-RDH-USER-ROLE         PIC X(12).
027300            05  WS-RDH-DEVICE-TYPE       PIC X(10).
027400            05  WS-RDH-SITE              PIC X(12).
027500            05  WS-RDH-NETWORK-PATH      PIC X(08).
027600            05  WS-RDH-VENDOR            PIC X(12).
027700            05  WS-RDH-ISSUE-CATEGORY    PIC X(26).
027800            05  WS-RDH-PRIORITY          PIC X(02).
027900            05  WS-RDH-RESOLUTION-MIN-T  PIC X(05).
028000            05  WS-RDH-RESOLVED-FLAG     PIC X(03).
028100            05  WS-RDH-D-OPEN-DATE       PIC X(10).
028200            05  WS-RDH-D-RESOLUTION-N    PIC 9(05).
028300            05  WS-RDH-D-RESOLUTION-SW   PIC X(01).
028400            05  WS-RDH-D-RESOLVED-SW     PIC X(01).
028500            05  WS-RDH-D-EXECUTIVE-SW    PIC X(01).
028600            05  WS-RDH-D-SLA-DEFINED-SW  PIC X(01).
028700            05  WS-RDH-D-SLA-MINUTES     PIC 9(05).
028800            05  WS-RDH-D-BREACH-SW       PIC X(01).
028900            05  FILLER                   PIC X(08).
029100       EJECT
029200*-----------------------------------------------------------------
029300*    MISC FILLER
029400*-----------------------------------------------------------------
029500       01  FILLER PIC X(32)
029600            VALUE "HDINCRPT WORKING STORAGE ENDS   ".
029700       EJECT
029800
029900       PROCEDURE DIVISION.
030000*-----------------------------------------------------------------
030100*   MAINLINE LOGIC
030200*-----------------------------------------------------------------
030300
030400 0000-CONTROL-PROCESS.
030500      PERFORM 1000-INITIALIZATION
030600          THRU 1099-INITIALIZATION-EXIT.
030700      PERFORM 1100-OPEN-FILES
030800          THRU 1199-OPEN-FILES-EXIT.
030900      PERFORM 2000-MAIN-PROCESS
031000          THRU 2000-MAIN-PROCESS-EXIT
031100          UNTIL END-OF-FILE.
031200      PERFORM 5000-SORT-CATEGORY-TABLE THRU 5099-EXIT.
031300      PERFORM 5050-SORT-DAILY-TREND-TABLE THRU 5059-EXIT.
031400      PERFORM 5100-SORT-EXEC-IMPACT-TABLE THRU 5199-EXIT.
031500      PERFORM 5200-SORT-RESOLUTION-POPULATION THRU 5299-EXIT.
031600      PERFORM 5300-SORT-RAW-DATA THRU 5399-EXIT.
031700      PERFORM 4000-DERIVE-RECOMMENDATIONS THRU 4099-EXIT.
031800      PERFORM 6000-WRITE-REPORT THRU 6099-EXIT.
031900      PERFORM 7000-DISPLAY-CONSOLE-SUMMARY THRU 7099-EXIT.
032000      PERFORM EOJ9000-CLOSE-FILES THRU EOJ9999-EXIT.
032100      GOBACK.
032200       EJECT
032300
032400*-----------------------------------------------------------------
032500*   INITIALIZATION
032600*-----------------------------------------------------------------
032700
032800 1000-INITIALIZATION.
032900      SET NOT-END-OF-FILE TO TRUE.
033000      INITIALIZE GRAND-TOTALS
033100          DAILY-TREND-CONTROL  DAILY-TREND-TABLE
033200          CATEGORY-CONTROL     CATEGORY-TABLE
033300          EXEC-IMPACT-CONTROL  EXEC-IMPACT-TABLE
033400          RAW-DATA-CONTROL     RAW-DATA-TABLE
033500          RESOLUTION-POP-CONTROL
033600          WS-RECORD-COUNTERS   RECOMMEND-LINE-COUNT.
033700      SET GT-MTTR-IS-NA TO TRUE.
033800      SET GT-P95-IS-NA  TO TRUE.
033900      PERFORM 1050-INIT-SLA-RISK-TABLE
034000          THRU 1059-INIT-SLA-RISK-TABLE-EXIT.
034100*        GET THE RUN DATE FOR THE REPORT HEADING -- WINDOWED
034200*        Y2K CENTURY RULE CARRIED OVER FROM THE ORIGINAL
034300*        FILEPASS (09/30/1998, REQUEST HD-0031).
034400      ACCEPT WS-CURRENT-DATE FROM DATE.
034500      IF WS-CURR-YY < 50
034600          STRING "20" WS-CURR-YY "-" WS-CURR-MM "-" WS-CURR-DD
034700              DELIMITED BY SIZE INTO WS-RUN-DATE-DISPLAY
034800      ELSE
034900          STRING "19" WS-CURR-YY "-" WS-CURR-MM "-" WS-CURR-DD
035000              DELIMITED BY SIZE INTO WS-RUN-DATE-DISPLAY
035100      END-IF.
035200 1099-INITIALIZATION-EXIT.
035300      EXIT.
035400       EJECT
035500
035600*        SEEDS THE FOUR SLA-DEFINED PRIORITIES (RULE 1) SO THE
035700*        SLA RISK SECTION ALWAYS PRINTS FOUR ROWS, EVEN WHEN A
035800*        PRIORITY HAS NO TRAFFIC IN THE RUN.
035900 1050-INIT-SLA-RISK-TABLE.
036000      MOVE 4 TO SR-ENTRY-COUNT.
036100      PERFORM 1055-SEED-ONE-SLA-ENTRY
036200          VARYING SLA-INDEX FROM 1 BY 1
036300          UNTIL SLA-INDEX > 4.
036400 1059-INIT-SLA-RISK-TABLE-EXIT.
036500      EXIT.
036600 1055-SEED-ONE-SLA-ENTRY.
036700      MOVE SLA-PRIORITY-CODE (SLA-INDEX)
036800          TO SR-PRIORITY (SLA-INDEX).
036900      MOVE 0 TO SR-TOTAL-WITH-SLA (SLA-INDEX)
037000          SR-BREACHES (SLA-INDEX).
037100       EJECT
037200
037300*-----------------------------------------------------------------
037400*   OPEN ALL FILES
037500*-----------------------------------------------------------------
037600
037700 1100-OPEN-FILES.
037800      OPEN INPUT  INCIDENT-FILE.
037900      IF NOT INCIDENT-IO-OK
038000          DISPLAY "OPEN FAILED ON INCIDENT-FILE, STATUS="
038100              WS-INCIDENT-STATUS
038200          GO TO EOJ9900-ABEND
038300      END-IF.
038400      OPEN OUTPUT REPORT-FILE.
038500      IF NOT REPORT-IO-OK
038600          DISPLAY "OPEN FAILED ON REPORT-FILE, STATUS="
038700              WS-REPORT-STATUS
038800          GO TO EOJ9900-ABEND
038900      END-IF.
039000 1199-OPEN-FILES-EXIT.
039100      EXIT.
039200       EJECT
039300
039400*-----------------------------------------------------------------
039500*   MAIN PROCESS -- BATCH FLOW STEPS 1-4
039600*-----------------------------------------------------------------
039700
039800 2000-MAIN-PROCESS.
039900      PERFORM 2100-READ-NEXT-INCIDENT
040000          THRU 2199-READ-NEXT-INCIDENT-EXIT.
040100      IF NOT END-OF-FILE
040200          PERFORM 2200-VALIDATE-RECORD
040300              THRU 2299-VALIDATE-RECORD-EXIT
040400          PERFORM 2300-NORMALIZE-RECORD
040500              THRU 2399-NORMALIZE-RECORD-EXIT
040600          PERFORM 3000-ACCUMULATE-RECORD
040700              THRU 3099-ACCUMULATE-RECORD-EXIT
040800      END-IF.
040900 2000-MAIN-PROCESS-EXIT.
041000      EXIT.
041100       EJECT
041200
041300*-----------------------------------------------------------------
041400*   READ NEXT INCIDENT RECORD
041500*-----------------------------------------------------------------
041600
041700 2100-READ-NEXT-INCIDENT.
041800      READ INCIDENT-FILE INTO IR-INCIDENT-RECORD
041900          AT END
042000              SET END-OF-FILE TO TRUE
042100      END-READ.
042200      IF NOT END-OF-FILE
042300          IF NOT INCIDENT-IO-OK
042400              DISPLAY "READ ERROR ON INCIDENT-FILE, STATUS="
042500                  WS-INCIDENT-STATUS
042600              GO TO EOJ9900-ABEND
042700          END-IF
042800          ADD 1 TO WS-RECORDS-READ
042900      END-IF.
043000 2199-READ-NEXT-INCIDENT-EXIT.
043100      EXIT.
043200       EJECT
043300
043400*-----------------------------------------------------------------
043500*   VALIDATE RECORD -- BATCH FLOW STEP 2
043600*-----------------------------------------------------------------
043700
043800*        ALL TWELVE INPUT FIELDS MUST BE PRESENT EXCEPT
043900*        RESOLVED-AT AND RESOLUTION-MINUTES, WHICH ARE BLANK
044000*        ON AN UNRESOLVED INCIDENT.  A RECORD MISSING ANY OF
044100*        THE OTHER TEN IS A FATAL ERROR -- SEE EOJ9900.
044200 2200-VALIDATE-RECORD.
044300      IF IR-INCIDENT-ID     = SPACE OR
044400          IR-OPENED-AT       = SPACE OR
044500          IR-USER-ROLE       = SPACE OR
044600          IR-DEVICE-TYPE     = SPACE OR
044700          IR-SITE            = SPACE OR
044800          IR-NETWORK-PATH    = SPACE OR
044900          IR-VENDOR          = SPACE OR
045000          IR-ISSUE-CATEGORY  = SPACE OR
045100          IR-PRIORITY        = SPACE OR
045200          IR-RESOLVED-FLAG   = SPACE
045300      DISPLAY "MISSING REQUIRED FIELD, INCIDENT-ID="
045400          IR-INCIDENT-ID
045500          DISPLAY "RECORDS READ SO FAR=" WS-RECORDS-READ
045600          GO TO EOJ9900-ABEND
045700      END-IF.
045800 2299-VALIDATE-RECORD-EXIT.
045900      EXIT.
046000       EJECT
046100
046200*-----------------------------------------------------------------
046300*   NORMALIZE RECORD -- BATCH FLOW STEP 3, BUSINESS RULES 1-4
046400*-----------------------------------------------------------------
046500
046600 2300-NORMALIZE-RECORD.
046700      PERFORM 2310-DERIVE-OPEN-DATE   THRU 2319-EXIT.
046800      PERFORM 2320-DERIVE-RESOLUTION-MIN THRU 2329-EXIT.
046900      PERFORM 2330-DERIVE-RESOLVED-FLAG  THRU 2339-EXIT.
047000      PERFORM 2340-DERIVE-EXECUTIVE-FLAG THRU 2349-EXIT.
047100      PERFORM 2350-DERIVE-SLA-MINUTES    THRU 2359-EXIT.
047200      PERFORM 2360-DERIVE-SLA-BREACH     THRU 2369-EXIT.
047300      PERFORM 2370-DERIVE-PRIORITY-TRIM  THRU 2379-EXIT.
047400 2399-NORMALIZE-RECORD-EXIT.
047500      EXIT.
047600
047700*        OPEN-DATE IS THE FIRST TEN BYTES OF OPENED-AT --
047800*        YYYY-MM-DD -- USED AS THE DAILY-TREND TABLE KEY.
047900 2310-DERIVE-OPEN-DATE.
048000      MOVE IR-OPENED-AT (1:10) TO IR-D-OPEN-DATE.
048100 2319-EXIT.
048200      EXIT.
048300
048400*        RULE 6/7/9 -- BLANK OR NON-NUMERIC RESOLUTION-MINUTES
048500*        IS "NOT PRESENT", NOT ZERO (REQUEST HD-0037).  THE
048600*        WS-DIGITS-CLASS CONDITION FROM SPECIAL-NAMES CATCHES
048700*        ANYTHING THAT IS NOT A PLAIN DIGIT STRING.
048800 2320-DERIVE-RESOLUTION-MIN.
048900      IF IR-RESOLUTION-MINUTES = SPACE
049000          OR IR-RESOLUTION-MINUTES NOT IS WS-DIGITS-CLASS
049100      SET IR-D-RESOLUTION-MISSING TO TRUE
049200          MOVE 0 TO IR-D-RESOLUTION-MIN-N
049300      ELSE
049400          SET IR-D-RESOLUTION-PRESENT TO TRUE
049500          MOVE IR-RESOLUTION-MINUTES TO IR-D-RESOLUTION-MIN-N
049600      END-IF.
049700 2329-EXIT.
049800      EXIT.
049900
050000*        RULE 3 -- RESOLVED-FLAG COMPARED CASE-INSENSITIVE,
050100*        TRIMMED.  TRAILING SPACES ON THE X(03) FIELD ALREADY
050200*        ACT AS THE TRIM SINCE "YES"/"NO" NEVER FILL THE SLOT.
050300 2330-DERIVE-RESOLVED-FLAG.
050400      MOVE IR-RESOLVED-FLAG TO WS-SEARCH-TEXT (1:3).
050500      INSPECT WS-SEARCH-TEXT (1:3) CONVERTING
050600          "abcdefghijklmnopqrstuvwxyz"
050700          TO     "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
050800      IF WS-SEARCH-TEXT (1:3) = "YES"
050900          SET IR-D-RESOLVED TO TRUE
051000      ELSE
051100          SET IR-D-UNRESOLVED TO TRUE
051200      END-IF.
051300 2339-EXIT.
051400      EXIT.
051500
051600*        RULE 4 -- EXECUTIVE CLASSIFICATION, TRIMMED/LOWERED
051700*        COMPARE.  USER-ROLE IS X(12) -- "EXECUTIVE" NEVER
051800*        FILLS THE FIELD SO THE TRAILING-SPACE COMPARE HOLDS.
051900 2340-DERIVE-EXECUTIVE-FLAG.
052000      MOVE IR-USER-ROLE TO WS-SEARCH-TEXT (1:12).
052100      INSPECT WS-SEARCH-TEXT (1:12) CONVERTING
052200          "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
052300          TO     "abcdefghijklmnopqrstuvwxyz".
052400      IF WS-SEARCH-TEXT (1:12) = "executive   "
052500          SET IR-D-IS-EXECUTIVE TO TRUE
052600      ELSE
052700          SET IR-D-NOT-EXECUTIVE TO TRUE
052800      END-IF.
052900 2349-EXIT.
053000      EXIT.
053100
053200*        RULE 1 -- SLA THRESHOLD LOOKUP BY PRIORITY.  AN
053300*        UNMATCHED PRIORITY LEAVES SLA-NOT-DEFINED AND THE
053400*        RECORD IS SIMPLY EXCLUDED FROM ALL SLA WORK.
053500 2350-DERIVE-SLA-MINUTES.
053600      SET IR-D-SLA-NOT-DEFINED TO TRUE.
053700      MOVE 0 TO IR-D-SLA-MINUTES.
053800      SET SLA-INDEX TO 1.
053900      SEARCH SLA-THRESHOLD-ENTRY
054000          AT END
054100              SET IR-D-SLA-NOT-DEFINED TO TRUE
054200          WHEN SLA-PRIORITY-CODE (SLA-INDEX) = IR-PRIORITY
054300              SET IR-D-SLA-DEFINED TO TRUE
054400              MOVE SLA-THRESHOLD-MIN (SLA-INDEX) TO
054500                  IR-D-SLA-MINUTES
054600      END-SEARCH.
054700 2359-EXIT.
054800      EXIT.
054900
055000*        RULE 2 -- BREACH REQUIRES A PRESENT RESOLUTION TIME,
055100*        A DEFINED SLA, AND STRICTLY-GREATER-THAN (NOT EQUAL).
055200 2360-DERIVE-SLA-BREACH.
055300      SET IR-D-SLA-NOT-BREACHED TO TRUE.
055400      IF IR-D-RESOLUTION-PRESENT AND IR-D-SLA-DEFINED
055500          AND IR-D-RESOLUTION-MIN-N > IR-D-SLA-MINUTES
055600      SET IR-D-SLA-BREACHED TO TRUE
055700      END-IF.
055800 2369-EXIT.
055900      EXIT.
056000
056100*        PRIORITY IS CARRIED TRIMMED FOR THE SLA-RISK AND
056200*        CATEGORY X PRIORITY SECTIONS (ALWAYS P1-P4 OR BLANK).
056300 2370-DERIVE-PRIORITY-TRIM.
056400      MOVE IR-PRIORITY TO IR-D-PRIORITY-TRIMMED.
056500 2379-EXIT.
056600      EXIT.
056700       EJECT
056800
056900*-----------------------------------------------------------------
057000*   ACCUMULATE RECORD -- BATCH FLOW STEP 4
057100*-----------------------------------------------------------------
057200
057300 3000-ACCUMULATE-RECORD.
057400      PERFORM 3050-APPEND-RAW-DATA-ENTRY THRU 3059-EXIT.
057500      PERFORM 3100-ACCUM-GRAND-TOTALS    THRU 3109-EXIT.
057600      PERFORM 3200-ACCUM-DAILY-TREND
057700          THRU 3299-ACCUM-DAILY-TREND-EXIT.
057800      PERFORM 3300-ACCUM-CATEGORY
057900          THRU 3399-ACCUM-CATEGORY-EXIT.
058000      IF IR-D-SLA-DEFINED AND IR-D-RESOLUTION-PRESENT
058100          PERFORM 3400-ACCUM-SLA-RISK THRU 3499-EXIT
058200      END-IF.
058250      PERFORM 3500-ACCUM-EXEC-IMPACT THRU 3599-EXIT.
058600 3099-ACCUMULATE-RECORD-EXIT.
058700      EXIT.
058800
058900*        CARRIES EVERY INPUT RECORD FORWARD FOR THE MTTR/P95
059000*        SCANS AND THE FINAL RAW-DATA SECTION (REQUEST HD-0001).
059100 3050-APPEND-RAW-DATA-ENTRY.
059200      ADD 1 TO RD-ENTRY-COUNT.
059300      SET RD-INDEX TO RD-ENTRY-COUNT.
059400      MOVE IR-INCIDENT-ID       TO RD-INCIDENT-ID (RD-INDEX).
059500      MOVE IR-OPENED-AT         TO RD-OPENED-AT   (RD-INDEX).
059600      MOVE IR-RESOLVED-AT       TO RD-RESOLVED-AT (RD-INDEX).
059700      MOVE IR-USER-ROLE         TO RD-USER-ROLE   (RD-INDEX).
059800      MOVE IR-DEVICE-TYPE       TO RD-DEVICE-TYPE (RD-INDEX).
059900      MOVE IR-SITE              TO RD-SITE        (RD-INDEX).
060000      MOVE IR-NETWORK-PATH      TO RD-NETWORK-PATH (RD-INDEX).
060100      MOVE IR-VENDOR            TO RD-VENDOR       (RD-INDEX).
060200      MOVE IR-ISSUE-CATEGORY    TO RD-ISSUE-CATEGORY (RD-INDEX).
060300      MOVE IR-PRIORITY          TO RD-PRIORITY      (RD-INDEX).
060400      MOVE IR-RESOLUTION-MINUTES
060500          TO RD-RESOLUTION-MIN-T (RD-INDEX).
060600      MOVE IR-RESOLVED-FLAG     TO RD-RESOLVED-FLAG (RD-INDEX).
060700      MOVE IR-D-OPEN-DATE       TO RD-D-OPEN-DATE    (RD-INDEX).
060800      MOVE IR-D-RESOLUTION-MIN-N
060900          TO RD-D-RESOLUTION-N (RD-INDEX).
061000      MOVE IR-D-RESOLUTION-SW   TO RD-D-RESOLUTION-SW (RD-INDEX).
061100      MOVE IR-D-RESOLVED-SW     TO RD-D-RESOLVED-SW   (RD-INDEX).
061200      MOVE IR-D-EXECUTIVE-SW    TO RD-D-EXECUTIVE-SW  (RD-INDEX).
061300      MOVE IR-D-SLA-DEFINED-SW  TO RD-D-SLA-DEFINED-SW (RD-INDEX).
061400      MOVE IR-D-SLA-MINUTES     TO RD-D-SLA-MINUTES   (RD-INDEX).
061500      MOVE IR-D-BREACH-SW       TO RD-D-BREACH-SW     (RD-INDEX).
061600 3059-EXIT.
061700      EXIT.
061800       EJECT
061900
062000*        RULES 5/6/7 -- THE RESOLUTION-POP-TABLE IS THE
062100*        FULL-POPULATION FEED FOR MTTR AND P95 (SECTION 1).
062200 3100-ACCUM-GRAND-TOTALS.
062300      ADD 1 TO GT-TOTAL-COUNT.
062400      IF IR-D-RESOLVED
062500          ADD 1 TO GT-RESOLVED-COUNT
062600      ELSE
062700          ADD 1 TO GT-UNRESOLVED-COUNT
062800      END-IF.
062900      IF IR-D-RESOLUTION-PRESENT
063000          ADD 1 TO RV-ENTRY-COUNT
063100          SET RV-INDEX TO RV-ENTRY-COUNT
063200          MOVE IR-D-RESOLUTION-MIN-N TO RV-ENTRY (RV-INDEX)
063300      END-IF.
063400 3109-EXIT.
063500      EXIT.
063600       EJECT
063700
063800*        DAILY TREND TABLE -- KEY IS IR-D-OPEN-DATE.  SEARCH
063900*        FINDS AN EXISTING SLOT; ADD APPENDS A NEW ONE.
064000 3200-ACCUM-DAILY-TREND.
064100      PERFORM 3210-FIND-DAILY-TREND-ENTRY THRU 3219-EXIT.
064200      IF NOT WS-ENTRY-FOUND
064300          PERFORM 3220-ADD-DAILY-TREND-ENTRY THRU 3229-EXIT
064400      END-IF.
064500      ADD 1 TO DT-INCIDENTS (WS-SUB1).
064600      IF IR-D-RESOLVED
064700          ADD 1 TO DT-RESOLVED (WS-SUB1)
064800      ELSE
064900          ADD 1 TO DT-UNRESOLVED (WS-SUB1)
065000      END-IF.
065100 3299-ACCUM-DAILY-TREND-EXIT.
065200      EXIT.
065300
065400 3210-FIND-DAILY-TREND-ENTRY.
065500      SET WS-ENTRY-NOT-FOUND TO TRUE.
065600      SET DT-INDEX TO 1.
065700      SEARCH DT-ENTRY
065800          AT END
065900              SET WS-ENTRY-NOT-FOUND TO TRUE
066000          WHEN DT-DATE (DT-INDEX) = IR-D-OPEN-DATE
066100              SET WS-ENTRY-FOUND TO TRUE
066200              SET WS-SUB1 TO DT-INDEX
066300      END-SEARCH.
066400 3219-EXIT.
066500      EXIT.
066600
066700 3220-ADD-DAILY-TREND-ENTRY.
066800      ADD 1 TO DT-ENTRY-COUNT.
066900      SET WS-SUB1 TO DT-ENTRY-COUNT.
067000      MOVE IR-D-OPEN-DATE TO DT-DATE (WS-SUB1).
067100      MOVE 0 TO DT-INCIDENTS (WS-SUB1) DT-RESOLVED (WS-SUB1)
067200          DT-UNRESOLVED (WS-SUB1).
067300 3229-EXIT.
067400      EXIT.
067500       EJECT
067600
067700*        CATEGORY TABLE -- KEY IS IR-ISSUE-CATEGORY.  CARRIES
067800*        THE CATEGORY X PRIORITY CROSS-TAB (RULE 10, HD-0014).
067900 3300-ACCUM-CATEGORY.
068000      PERFORM 3310-FIND-CATEGORY-ENTRY THRU 3319-EXIT.
068100      IF NOT WS-ENTRY-FOUND
068200          PERFORM 3320-ADD-CATEGORY-ENTRY THRU 3329-EXIT
068300      END-IF.
068400      PERFORM 3330-UPDATE-CATEGORY-TOTALS THRU 3339-EXIT.
068500      PERFORM 3600-ACCUM-CAT-X-PRIORITY THRU 3699-EXIT.
068600 3399-ACCUM-CATEGORY-EXIT.
068700      EXIT.
068800
068900 3310-FIND-CATEGORY-ENTRY.
069000      SET WS-ENTRY-NOT-FOUND TO TRUE.
069100      SET CT-INDEX TO 1.
069200      SEARCH CT-ENTRY
069300          AT END
069400              SET WS-ENTRY-NOT-FOUND TO TRUE
069500          WHEN CT-ISSUE-CATEGORY (CT-INDEX) = IR-ISSUE-CATEGORY
069600              SET WS-ENTRY-FOUND TO TRUE
069700              SET WS-SUB2 TO CT-INDEX
069800      END-SEARCH.
069900 3319-EXIT.
070000      EXIT.
070100
070200 3320-ADD-CATEGORY-ENTRY.
070300      ADD 1 TO CT-ENTRY-COUNT.
070400      SET WS-SUB2 TO CT-ENTRY-COUNT.
070500      MOVE IR-ISSUE-CATEGORY TO CT-ISSUE-CATEGORY (WS-SUB2).
070600      MOVE 0 TO CT-COUNT (WS-SUB2) CT-BREACH-COUNT (WS-SUB2)
070700          CT-PRESENT-COUNT (WS-SUB2) CT-SUM-MINUTES (WS-SUB2)
070800          CT-MAX-MINUTES (WS-SUB2) CT-COUNT-P1 (WS-SUB2)
070900          CT-COUNT-P2 (WS-SUB2) CT-COUNT-P3 (WS-SUB2)
071000          CT-COUNT-P4 (WS-SUB2).
071100 3329-EXIT.
071200      EXIT.
071300
071400 3330-UPDATE-CATEGORY-TOTALS.
071500      ADD 1 TO CT-COUNT (WS-SUB2).
071600      IF IR-D-SLA-BREACHED
071700          ADD 1 TO CT-BREACH-COUNT (WS-SUB2)
071800      END-IF.
071900      IF IR-D-RESOLUTION-PRESENT
072000          ADD 1 TO CT-PRESENT-COUNT (WS-SUB2)
072100          ADD IR-D-RESOLUTION-MIN-N TO CT-SUM-MINUTES (WS-SUB2)
072200          IF IR-D-RESOLUTION-MIN-N > CT-MAX-MINUTES (WS-SUB2)
072300              MOVE IR-D-RESOLUTION-MIN-N TO CT-MAX-MINUTES
072400                  (WS-SUB2)
072500          END-IF
072600      END-IF.
072700 3339-EXIT.
072800      EXIT.
072900       EJECT
073000
073100*        RULE 1/2 POPULATION -- ONLY THE FOUR SEEDED PRIORITY
073200*        ROWS EXIST SO THIS IS A DIRECT SUBSCRIPT, NOT A SEARCH.
073300 3400-ACCUM-SLA-RISK.
073400      PERFORM 3410-FIND-SLA-RISK-ENTRY THRU 3419-EXIT.
073500      ADD 1 TO SR-TOTAL-WITH-SLA (WS-SUB3).
073600      IF IR-D-SLA-BREACHED
073700          ADD 1 TO SR-BREACHES (WS-SUB3)
073800      END-IF.
073900 3499-EXIT.
074000      EXIT.
074100
074200 3410-FIND-SLA-RISK-ENTRY.
074300      SET SR-INDEX TO 1.
074400      SEARCH SR-ENTRY
074500          WHEN SR-PRIORITY (SR-INDEX) = IR-D-PRIORITY-TRIMMED
074600              SET WS-SUB3 TO SR-INDEX
074700      END-SEARCH.
074800 3419-EXIT.
074900      EXIT.
075000       EJECT
075100
075200*        EXECUTIVE IMPACT TABLE -- KEY IS (USER-GROUP, CATEGORY),
075210*        WHERE USER-GROUP IS DERIVED FROM IR-D-EXECUTIVE-SW, NOT
075220*        THE RAW USER-ROLE -- EVERY RECORD LANDS IN EITHER THE
075230*        "Executive" OR "Non-Executive" ROW (REQUEST HD-0053 --
075240*        2025-02-03 RKAPOOR -- OLD CODE SKIPPED NON-EXECUTIVE
075250*        RECORDS ENTIRELY AND KEYED ON USER-ROLE BY MISTAKE).
075400 3500-ACCUM-EXEC-IMPACT.
075450      IF IR-D-IS-EXECUTIVE
075460          MOVE "Executive"     TO WS-EI-GROUP-LABEL
075470      ELSE
075480          MOVE "Non-Executive" TO WS-EI-GROUP-LABEL
075490      END-IF.
075500      PERFORM 3510-FIND-EXEC-IMPACT-ENTRY THRU 3519-EXIT.
075600      IF NOT WS-ENTRY-FOUND
075700          PERFORM 3520-ADD-EXEC-IMPACT-ENTRY THRU 3529-EXIT
075800      END-IF.
075900      ADD 1 TO EI-COUNT (WS-SUB1).
076000 3599-EXIT.
076100      EXIT.
076200
076300 3510-FIND-EXEC-IMPACT-ENTRY.
076400      SET WS-ENTRY-NOT-FOUND TO TRUE.
076500      SET EI-INDEX TO 1.
076600      SEARCH EI-ENTRY
076700          AT END
076800              SET WS-ENTRY-NOT-FOUND TO TRUE
076900          WHEN EI-USER-GROUP (EI-INDEX) = WS-EI-GROUP-LABEL
077000              AND EI-ISSUE-CATEGORY (EI-INDEX) = IR-ISSUE-CATEGORY
077100              SET WS-ENTRY-FOUND TO TRUE
077200              SET WS-SUB1 TO EI-INDEX
077300      END-SEARCH.
077400 3519-EXIT.
077500      EXIT.
077600
077700 3520-ADD-EXEC-IMPACT-ENTRY.
077800      ADD 1 TO EI-ENTRY-COUNT.
077900      SET WS-SUB1 TO EI-ENTRY-COUNT.
078000      MOVE WS-EI-GROUP-LABEL TO EI-USER-GROUP (WS-SUB1).
078100      MOVE IR-ISSUE-CATEGORY TO EI-ISSUE-CATEGORY (WS-SUB1).
078200      MOVE 0 TO EI-COUNT (WS-SUB1).
078300 3529-EXIT.
078400      EXIT.
078500       EJECT
078600
078700*        CATEGORY X PRIORITY CROSS-TAB -- FOUR FIXED COLUMNS,
078800*        ONE PER SLA PRIORITY.  ANY OTHER PRIORITY IS DROPPED.
078900 3600-ACCUM-CAT-X-PRIORITY.
079000      EVALUATE IR-D-PRIORITY-TRIMMED
079100          WHEN "P1"
079200              ADD 1 TO CT-COUNT-P1 (WS-SUB2)
079300          WHEN "P2"
079400              ADD 1 TO CT-COUNT-P2 (WS-SUB2)
079500          WHEN "P3"
079600              ADD 1 TO CT-COUNT-P3 (WS-SUB2)
079700          WHEN "P4"
079800              ADD 1 TO CT-COUNT-P4 (WS-SUB2)
079900          WHEN OTHER
080000              CONTINUE
080100      END-EVALUATE.
080200 3699-EXIT.
080300      EXIT.
080400       EJECT
080500
080600*-----------------------------------------------------------------
080700*   SORT CATEGORY TABLE -- RULE 10, COUNT DESC / BREACH DESC
080800*-----------------------------------------------------------------
080900
081000*        BUBBLE SORT -- TABLE NEVER EXCEEDS 200 ENTRIES SO THE
081100*        O(N**2) PASS IS CHEAPER THAN WRITING A MERGE SORT.
081200 5000-SORT-CATEGORY-TABLE.
081300      IF CT-ENTRY-COUNT > 1
081400          SET WS-SWAP-OCCURRED TO TRUE
081500          PERFORM 5010-CATEGORY-SORT-PASS THRU 5019-EXIT
081600              UNTIL WS-NO-SWAP
081700      END-IF.
081800 5099-EXIT.
081900      EXIT.
082000
082100 5010-CATEGORY-SORT-PASS.
082200      SET WS-NO-SWAP TO TRUE.
082300      PERFORM 5015-CATEGORY-COMPARE-ONE
082400          VARYING CT-INDEX FROM 1 BY 1
082500          UNTIL CT-INDEX > CT-ENTRY-COUNT - 1.
082600 5019-EXIT.
082700      EXIT.
082800
082900 5015-CATEGORY-COMPARE-ONE.
083000      SET WS-SUB1 TO CT-INDEX.
083100      SET WS-SUB2 TO CT-INDEX + 1.
083200      IF CT-COUNT (WS-SUB1) < CT-COUNT (WS-SUB2)
083300          PERFORM 5020-CATEGORY-SORT-SWAP THRU 5029-EXIT
083400          SET WS-SWAP-OCCURRED TO TRUE
083500      ELSE
083600          IF CT-COUNT (WS-SUB1) = CT-COUNT (WS-SUB2)
083700              AND CT-BREACH-COUNT (WS-SUB1) < CT-BREACH-COUNT
083800                  (WS-SUB2)
083900          PERFORM 5020-CATEGORY-SORT-SWAP THRU 5029-EXIT
084000          SET WS-SWAP-OCCURRED TO TRUE
084100          END-IF
084200      END-IF.
084300
084400 5020-CATEGORY-SORT-SWAP.
084500      MOVE CT-ENTRY (WS-SUB1) TO WS-CATEGORY-HOLD-AREA.
084600      MOVE CT-ENTRY (WS-SUB2) TO CT-ENTRY (WS-SUB1).
084700      MOVE WS-CATEGORY-HOLD-AREA TO CT-ENTRY (WS-SUB2).
084800 5029-EXIT.
084900      EXIT.
085000       EJECT
085100
085200*-----------------------------------------------------------------
085300*   SORT DAILY TREND TABLE -- DATE ASCENDING
085400*-----------------------------------------------------------------
085500
085600 5050-SORT-DAILY-TREND-TABLE.
085700      IF DT-ENTRY-COUNT > 1
085800          SET WS-SWAP-OCCURRED TO TRUE
085900          PERFORM 5060-DAILY-TREND-SORT-PASS THRU 5069-EXIT
086000              UNTIL WS-NO-SWAP
086100      END-IF.
086200 5059-EXIT.
086300      EXIT.
086400
086500 5060-DAILY-TREND-SORT-PASS.
086600      SET WS-NO-SWAP TO TRUE.
086700      PERFORM 5065-DAILY-TREND-COMPARE-ONE
086800          VARYING DT-INDEX FROM 1 BY 1
086900          UNTIL DT-INDEX > DT-ENTRY-COUNT - 1.
087000 5069-EXIT.
087100      EXIT.
087200
087300 5065-DAILY-TREND-COMPARE-ONE.
087400      SET WS-SUB1 TO DT-INDEX.
087500      SET WS-SUB2 TO DT-INDEX + 1.
087600      IF DT-DATE (WS-SUB1) > DT-DATE (WS-SUB2)
087700          PERFORM 5070-DAILY-TREND-SORT-SWAP THRU 5079-EXIT
087800          SET WS-SWAP-OCCURRED TO TRUE
087900      END-IF.
088000
088100 5070-DAILY-TREND-SORT-SWAP.
088200      MOVE DT-ENTRY (WS-SUB1) TO WS-DAILY-TREND-HOLD-AREA.
088300      MOVE DT-ENTRY (WS-SUB2) TO DT-ENTRY (WS-SUB1).
088400      MOVE WS-DAILY-TREND-HOLD-AREA TO DT-ENTRY (WS-SUB2).
088500 5079-EXIT.
088600      EXIT.
088700       EJECT
088800
088900*-----------------------------------------------------------------
089000*   SORT EXECUTIVE IMPACT TABLE -- USER-GROUP ASC / COUNT DESC
089100*-----------------------------------------------------------------
089200
089300 5100-SORT-EXEC-IMPACT-TABLE.
089400      IF EI-ENTRY-COUNT > 1
089500          SET WS-SWAP-OCCURRED TO TRUE
089600          PERFORM 5110-EXEC-IMPACT-SORT-PASS THRU 5119-EXIT
089700              UNTIL WS-NO-SWAP
089800      END-IF.
089900 5199-EXIT.
090000      EXIT.
090100
090200 5110-EXEC-IMPACT-SORT-PASS.
090300      SET WS-NO-SWAP TO TRUE.
090400      PERFORM 5115-EXEC-IMPACT-COMPARE-ONE
090500          VARYING EI-INDEX FROM 1 BY 1
090600          UNTIL EI-INDEX > EI-ENTRY-COUNT - 1.
090700 5119-EXIT.
090800      EXIT.
090900
091000 5115-EXEC-IMPACT-COMPARE-ONE.
091100      SET WS-SUB1 TO EI-INDEX.
091200      SET WS-SUB2 TO EI-INDEX + 1.
091300      IF EI-USER-GROUP (WS-SUB1) > EI-USER-GROUP (WS-SUB2)
091400          PERFORM 5120-EXEC-IMPACT-SORT-SWAP THRU 5129-EXIT
091500          SET WS-SWAP-OCCURRED TO TRUE
091600      ELSE
091700          IF EI-USER-GROUP (WS-SUB1) = EI-USER-GROUP (WS-SUB2)
091800              AND EI-COUNT (WS-SUB1) < EI-COUNT (WS-SUB2)
091900          PERFORM 5120-EXEC-IMPACT-SORT-SWAP THRU 5129-EXIT
092000          SET WS-SWAP-OCCURRED TO TRUE
092100          END-IF
092200      END-IF.
092300
092400 5120-EXEC-IMPACT-SORT-SWAP.
092500      MOVE EI-ENTRY (WS-SUB1) TO WS-EXEC-IMPACT-HOLD-AREA.
092600      MOVE EI-ENTRY (WS-SUB2) TO EI-ENTRY (WS-SUB1).
092700      MOVE WS-EXEC-IMPACT-HOLD-AREA TO EI-ENTRY (WS-SUB2).
092800 5129-EXIT.
092900      EXIT.
093000       EJECT
093100
093200*-----------------------------------------------------------------
093300*   SORT RESOLUTION POPULATION -- FULL RUN, FOR P95 (RULE 7)
093400*-----------------------------------------------------------------
093500
093600 5200-SORT-RESOLUTION-POPULATION.
093700      PERFORM 9600-SORT-NUMERIC-POPULATION THRU 9699-EXIT.
093800 5299-EXIT.
093900      EXIT.
094000       EJECT
094100
094200*-----------------------------------------------------------------
094300*   SORT RAW DATA TABLE -- OPENED-AT ASCENDING (REPORT SECTION 8)
094400*-----------------------------------------------------------------
094500
094600 5300-SORT-RAW-DATA.
094700      IF RD-ENTRY-COUNT > 1
094800          SET WS-SWAP-OCCURRED TO TRUE
094900          PERFORM 5310-RAW-DATA-SORT-PASS THRU 5319-EXIT
095000              UNTIL WS-NO-SWAP
095100      END-IF.
095200 5399-EXIT.
095300      EXIT.
095400
095500 5310-RAW-DATA-SORT-PASS.
095600      SET WS-NO-SWAP TO TRUE.
095700      PERFORM 5315-RAW-DATA-COMPARE-ONE
095800          VARYING RD-INDEX FROM 1 BY 1
095900          UNTIL RD-INDEX > RD-ENTRY-COUNT - 1.
096000 5319-EXIT.
096100      EXIT.
096200
096300 5315-RAW-DATA-COMPARE-ONE.
096400      SET WS-SUB1 TO RD-INDEX.
096500      SET WS-SUB2 TO RD-INDEX + 1.
096600      IF RD-OPENED-AT (WS-SUB1) > RD-OPENED-AT (WS-SUB2)
096700          PERFORM 5320-RAW-DATA-SORT-SWAP THRU 5329-EXIT
096800          SET WS-SWAP-OCCURRED TO TRUE
096900      END-IF.
097000
097100 5320-RAW-DATA-SORT-SWAP.
097200      MOVE RD-ENTRY (WS-SUB1) TO WS-RAW-DATA-HOLD-AREA.
097300      MOVE RD-ENTRY (WS-SUB2) TO RD-ENTRY (WS-SUB1).
097400      MOVE WS-RAW-DATA-HOLD-AREA TO RD-ENTRY (WS-SUB2).
097500 5329-EXIT.
097600      EXIT.
097700       EJECT
097800
097900*-----------------------------------------------------------------
098000*   GENERIC NUMERIC POPULATION SORT -- REUSED FOR THE RUN-WIDE
098100*-----------------------------------------------------------------
098200
098300*        P95 CALC (6130) AND, AFTER BEING REBUILT, FOR EACH
098400*        CATEGORY MEDIAN (6340).  ASCENDING ORDER.
098500 9600-SORT-NUMERIC-POPULATION.
098600      IF RV-ENTRY-COUNT > 1
098700          SET WS-SWAP-OCCURRED TO TRUE
098800          PERFORM 9610-NUMERIC-SORT-PASS THRU 9619-EXIT
098900              UNTIL WS-NO-SWAP
099000      END-IF.
099100 9699-EXIT.
099200      EXIT.
099300
099400 9610-NUMERIC-SORT-PASS.
099500      SET WS-NO-SWAP TO TRUE.
099600      PERFORM 9615-NUMERIC-COMPARE-ONE
099700          VARYING RV-INDEX FROM 1 BY 1
099800          UNTIL RV-INDEX > RV-ENTRY-COUNT - 1.
099900 9619-EXIT.
100000      EXIT.
100100
100200 9615-NUMERIC-COMPARE-ONE.
100300      SET WS-SUB1 TO RV-INDEX.
100400      SET WS-SUB2 TO RV-INDEX + 1.
100500      IF RV-ENTRY (WS-SUB1) > RV-ENTRY (WS-SUB2)
100600          PERFORM 9620-NUMERIC-SORT-SWAP THRU 9629-EXIT
100700          SET WS-SWAP-OCCURRED TO TRUE
100800      END-IF.
100900
101000 9620-NUMERIC-SORT-SWAP.
101100      MOVE RV-ENTRY (WS-SUB1) TO WS-NUMERIC-HOLD-AREA.
101200      MOVE RV-ENTRY (WS-SUB2) TO RV-ENTRY (WS-SUB1).
101300      MOVE WS-NUMERIC-HOLD-AREA TO RV-ENTRY (WS-SUB2).
101400 9629-EXIT.
101500      EXIT.
101600       EJECT
101700
101800*-----------------------------------------------------------------
101900*   DERIVE RECOMMENDATIONS -- RULE 13, TOP 5 SORTED CATEGORIES
102000*-----------------------------------------------------------------
102100
102200*        CT-ENTRY IS ALREADY SORTED (5000) COUNT DESC/BREACH
102300*        DESC -- THE TOP 5 ARE SIMPLY THE FIRST FIVE SLOTS.
102400 4000-DERIVE-RECOMMENDATIONS.
102500      MOVE 0 TO RECOMMEND-LINE-COUNT.
102600      IF CT-ENTRY-COUNT > 0
102700          PERFORM 4010-MATCH-RECOMMENDATION
102800              VARYING CT-INDEX FROM 1 BY 1
102900              UNTIL CT-INDEX > CT-ENTRY-COUNT
103000              OR CT-INDEX > 5
103100      END-IF.
103200 4099-EXIT.
103300      EXIT.
103400
103500*        UPPERCASE THE CATEGORY ONCE, THEN TEST EACH KEYWORD
103600*        SET IN THE ORDER RULE 13 SPECIFIES -- FIRST MATCH
103700*        WINS.  NO INTRINSIC FUNCTIONS -- INSPECT CONVERTING
103800*        DOES THE FOLD, 4020 DOES THE SUBSTRING SCAN.
103900 4010-MATCH-RECOMMENDATION.
104000      ADD 1 TO RECOMMEND-LINE-COUNT.
104100      SET RX-INDEX TO RECOMMEND-LINE-COUNT.
104200      MOVE CT-ISSUE-CATEGORY (CT-INDEX) TO WS-UPPER-CATEGORY.
104300      INSPECT WS-UPPER-CATEGORY CONVERTING
104400          "abcdefghijklmnopqrstuvwxyz"
104500          TO     "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
104600      MOVE "VPN"           TO WS-SEARCH-TEXT (1:3).
104700      MOVE 3 TO WS-SEARCH-LEN.
104800      PERFORM 4020-TEST-SUBSTRING THRU 4029-EXIT.
104900      IF WS-SUBSTRING-NOT-FOUND
105000          MOVE "REMOTE ACCESS" TO WS-SEARCH-TEXT (1:13)
105100          MOVE 13 TO WS-SEARCH-LEN
105200          PERFORM 4020-TEST-SUBSTRING THRU 4029-EXIT
105300      END-IF.
105400      IF WS-SUBSTRING-FOUND
105500          MOVE RECOMMEND-TEXT-VPN TO RECOMMEND-TEXT-LINE
105600              (RX-INDEX)
105700      ELSE
105800          MOVE "O365" TO WS-SEARCH-TEXT (1:4)
105900          MOVE 4 TO WS-SEARCH-LEN
106000          PERFORM 4020-TEST-SUBSTRING THRU 4029-EXIT
106100          IF WS-SUBSTRING-FOUND
106200              MOVE RECOMMEND-TEXT-O365 TO RECOMMEND-TEXT-LINE
106300                  (RX-INDEX)
106400          ELSE
106500              MOVE "TEAMS" TO WS-SEARCH-TEXT (1:5)
106600              MOVE 5 TO WS-SEARCH-LEN
106700              PERFORM 4020-TEST-SUBSTRING THRU 4029-EXIT
106800              IF WS-SUBSTRING-FOUND
106900                  MOVE RECOMMEND-TEXT-TEAMS
107000                      TO RECOMMEND-TEXT-LINE (RX-INDEX)
107100              ELSE
107200                  MOVE "CONFERENCE" TO WS-SEARCH-TEXT (1:10)
107300                  MOVE 10 TO WS-SEARCH-LEN
107400                  PERFORM 4020-TEST-SUBSTRING THRU 4029-EXIT
107500                  IF WS-SUBSTRING-NOT-FOUND
107600                      MOVE "AV" TO WS-SEARCH-TEXT (1:2)
107700                      MOVE 2 TO WS-SEARCH-LEN
107800                      PERFORM 4020-TEST-SUBSTRING THRU 4029-EXIT
107900                  END-IF
108000                  IF WS-SUBSTRING-FOUND
108100                      MOVE RECOMMEND-TEXT-CONFERENCE
108200                          TO RECOMMEND-TEXT-LINE (RX-INDEX)
108300                  ELSE
108400                      MOVE "EDR" TO WS-SEARCH-TEXT (1:3)
108500                      MOVE 3 TO WS-SEARCH-LEN
108600                      PERFORM 4020-TEST-SUBSTRING THRU 4029-EXIT
108700                      IF WS-SUBSTRING-NOT-FOUND
108800                          MOVE "PHISHING" TO WS-SEARCH-TEXT (1:8)
108900                          MOVE 8 TO WS-SEARCH-LEN
109000                          PERFORM 4020-TEST-SUBSTRING THRU
109100                              4029-EXIT
109200                      END-IF
109300                      IF WS-SUBSTRING-NOT-FOUND
109400                          MOVE "MFA" TO WS-SEARCH-TEXT (1:3)
109500                          MOVE 3 TO WS-SEARCH-LEN
109600                          PERFORM 4020-TEST-SUBSTRING THRU
109700                              4029-EXIT
109800                      END-IF
109900                      IF WS-SUBSTRING-FOUND
110000                          MOVE RECOMMEND-TEXT-SECURITY
110100                              TO RECOMMEND-TEXT-LINE (RX-INDEX)
110200                      ELSE
110300                          PERFORM 4030-BUILD-FALLBACK-TEXT THRU
110400                              4039-EXIT
110500                      END-IF
110600                  END-IF
110700              END-IF
110800          END-IF
110900      END-IF.
111000
111100*        SCANS WS-UPPER-CATEGORY FOR WS-SEARCH-TEXT(1:LEN) AT
111200*        EVERY STARTING POSITION -- A PLAIN REFERENCE-
111300*        MODIFICATION COMPARE, NO INTRINSIC FUNCTION NEEDED.
111400 4020-TEST-SUBSTRING.
111500      SET WS-SUBSTRING-NOT-FOUND TO TRUE.
111600      COMPUTE WS-SRCH-LIMIT = 26 - WS-SEARCH-LEN + 1.
111700      PERFORM 4025-TEST-SUBSTRING-AT-POS
111800          VARYING WS-SRCH-POS FROM 1 BY 1
111900          UNTIL WS-SRCH-POS > WS-SRCH-LIMIT
112000          OR WS-SUBSTRING-FOUND.
112100 4029-EXIT.
112200      EXIT.
112300
112400 4025-TEST-SUBSTRING-AT-POS.
112500      IF WS-UPPER-CATEGORY (WS-SRCH-POS:WS-SEARCH-LEN)
112600          = WS-SEARCH-TEXT (1:WS-SEARCH-LEN)
112700      SET WS-SUBSTRING-FOUND TO TRUE
112800      END-IF.
112900       EJECT
113000
113100*        RULE 13 "OTHERWISE" FALLBACK -- CATEGORY NAME PLUS A
113200*        FIXED SUFFIX, BUILT WITH STRING SINCE THE CATEGORY
113300*        LENGTH VARIES.
113400 4030-BUILD-FALLBACK-TEXT.
113500      STRING CT-ISSUE-CATEGORY (CT-INDEX) DELIMITED BY "  "
113600          ": create a repeatable fix playbook and measure post-"
113700          DELIMITED BY SIZE
113800          "change incident reduction." DELIMITED BY SIZE
113900          INTO RECOMMEND-TEXT-LINE (RX-INDEX)
114000      END-STRING.
114100 4039-EXIT.
114200      EXIT.
114300       EJECT
114400
114500*-----------------------------------------------------------------
114600*   WRITE REPORT -- BATCH FLOW STEPS 5-6, REPORT SECTIONS 1-8
114700*-----------------------------------------------------------------
114800
114900 6000-WRITE-REPORT.
115000      MOVE WS-RUN-DATE-DISPLAY TO RL-RUN-DATE.
115100      MOVE WS-PAGE-COUNT TO RL-RUN-PAGE.
115200      WRITE REPORT-REC FROM RL-RUN-HEADING-LINE
115300          AFTER ADVANCING C01.
115400      ADD 1 TO WS-RECORDS-WRITTEN.
115500      PERFORM 6100-WRITE-EXEC-SUMMARY   THRU 6199-EXIT.
115600      PERFORM 6200-WRITE-TRENDS-DAILY   THRU 6299-EXIT.
115700      PERFORM 6300-WRITE-CATEGORY-RCA   THRU 6399-EXIT.
115800      PERFORM 6400-WRITE-SLA-RISK       THRU 6499-EXIT.
115900      PERFORM 6500-WRITE-EXEC-IMPACT    THRU 6599-EXIT.
116000      PERFORM 6600-WRITE-CAT-X-PRIORITY THRU 6699-EXIT.
116100      PERFORM 6700-WRITE-RECOMMENDATIONS THRU 6799-EXIT.
116200      PERFORM 6800-WRITE-RAW-DATA       THRU 6899-EXIT.
116300 6099-EXIT.
116400      EXIT.
116500       EJECT
116600
116700*-----------------------------------------------------------------
116800*   SECTION 1 -- EXECUTIVE SUMMARY (RULES 5-11)
116900*-----------------------------------------------------------------
117000
117100 6100-WRITE-EXEC-SUMMARY.
117200      WRITE REPORT-REC FROM RL-BLANK-LINE
117300          AFTER ADVANCING 1 LINES.
117400      ADD 1 TO WS-RECORDS-WRITTEN.
117500      MOVE 'SECTION 1 -- EXECUTIVE SUMMARY' TO RL-TITLE-TEXT.
117600      WRITE REPORT-REC FROM RL-SECTION-TITLE-LINE
117700          AFTER ADVANCING 1 LINES.
117800      ADD 1 TO WS-RECORDS-WRITTEN.
117900      WRITE REPORT-REC FROM RL-SUMMARY-HEADING-LINE
118000          AFTER ADVANCING 1 LINES.
118100      ADD 1 TO WS-RECORDS-WRITTEN.
118200      PERFORM 6110-CALC-RESOLUTION-RATE THRU 6119-EXIT.
118300      PERFORM 6120-CALC-MTTR            THRU 6129-EXIT.
118400      PERFORM 6130-CALC-P95             THRU 6139-EXIT.
118500      PERFORM 6140-CALC-TOP-CATEGORY    THRU 6149-EXIT.
118600      PERFORM 6150-WRITE-SUMMARY-LINES  THRU 6159-EXIT.
118700 6199-EXIT.
118800      EXIT.
118900
119000*        RULE 5 -- RESOLUTION RATE % = RESOLVED / MAX(TOTAL,1).
119100 6110-CALC-RESOLUTION-RATE.
119200      MOVE GT-RESOLVED-COUNT TO WS-PCT-NUMERATOR.
119300      IF GT-TOTAL-COUNT = 0
119400          MOVE 1 TO WS-PCT-DENOMINATOR
119500      ELSE
119600          MOVE GT-TOTAL-COUNT TO WS-PCT-DENOMINATOR
119700      END-IF.
119800      PERFORM 9500-CALC-PCT-ROUNDED THRU 9509-EXIT.
119900      MOVE WS-PCT-RESULT TO GT-RESOLUTION-RATE-PCT.
120000 6119-EXIT.
120100      EXIT.
120200
120300*        RULE 6 -- MTTR = MEAN OF ALL PRESENT RESOLUTION TIMES,
120400*        "N/A" WHEN THE POPULATION IS EMPTY.
120500 6120-CALC-MTTR.
120600      IF RV-ENTRY-COUNT = 0
120700          SET GT-MTTR-IS-NA TO TRUE
120800          MOVE 0 TO GT-MTTR-MINUTES
120900      ELSE
121000          MOVE 0 TO WS-MEAN-SUM
121100          PERFORM 6125-ADD-TO-MEAN-SUM
121200              VARYING RV-INDEX FROM 1 BY 1
121300              UNTIL RV-INDEX > RV-ENTRY-COUNT
121400          MOVE RV-ENTRY-COUNT TO WS-MEAN-COUNT
121500          PERFORM 9550-CALC-MEAN-ROUNDED THRU 9559-EXIT
121600          MOVE WS-MEAN-RESULT TO GT-MTTR-MINUTES
121700      END-IF.
121800 6129-EXIT.
121900      EXIT.
122000
122100 6125-ADD-TO-MEAN-SUM.
122200      ADD RV-ENTRY (RV-INDEX) TO WS-MEAN-SUM.
122300       EJECT
122400
122500*        RULE 7 -- P95 BY LINEAR INTERPOLATION OVER THE
122600*        ASCENDING-SORTED POPULATION (SEE 5200).  POSITION
122700*        P = 1 + 0.95*(N-1); THE INTEGER PART IS THE FLOOR --
122800*        STORING A COMP-3 DECIMAL INTO A COMP INTEGER FIELD
122900*        TRUNCATES, SO NO FUNCTION IS NEEDED FOR FLOOR().
123000 6130-CALC-P95.
123100      IF RV-ENTRY-COUNT = 0
123200          SET GT-P95-IS-NA TO TRUE
123300          MOVE 0 TO GT-P95-MINUTES
123400      ELSE
123500          MOVE RV-ENTRY-COUNT TO WS-P95-N
123600          COMPUTE WS-P95-POSITION =
123700              1 + (0.95 * (WS-P95-N - 1))
123800          MOVE WS-P95-POSITION TO WS-P95-FLOOR
123900          COMPUTE WS-P95-FRACTION = WS-P95-POSITION - WS-P95-FLOOR
124000          SET RV-INDEX TO WS-P95-FLOOR
124100          MOVE RV-ENTRY (RV-INDEX) TO WS-P95-LO-VALUE
124200          COMPUTE WS-P95-HI-INDEX = WS-P95-FLOOR + 1
124300          IF WS-P95-HI-INDEX > WS-P95-N
124400              MOVE WS-P95-FLOOR TO WS-P95-HI-INDEX
124500          END-IF
124600          SET RV-INDEX TO WS-P95-HI-INDEX
124700          MOVE RV-ENTRY (RV-INDEX) TO WS-P95-HI-VALUE
124800          COMPUTE WS-P95-SPREAD = WS-P95-HI-VALUE -
124900              WS-P95-LO-VALUE
125000          COMPUTE WS-P95-RAW-RESULT =
125100              WS-P95-LO-VALUE + (WS-P95-FRACTION * WS-P95-SPREAD)
125200          COMPUTE GT-P95-MINUTES ROUNDED = WS-P95-RAW-RESULT
125300      END-IF.
125400 6139-EXIT.
125500      EXIT.
125600       EJECT
125700
125800*        RULE 11 -- TOP CATEGORY IS SIMPLY THE FIRST ROW OF THE
125900*        SORTED CATEGORY TABLE (SEE 5000).
126000 6140-CALC-TOP-CATEGORY.
126100      IF CT-ENTRY-COUNT = 0
126200          MOVE 'N/A' TO GT-TOP-CATEGORY
126300      ELSE
126400          MOVE CT-ISSUE-CATEGORY (1) TO GT-TOP-CATEGORY
126500      END-IF.
126600 6149-EXIT.
126700      EXIT.
126800       EJECT
126900
127000 6150-WRITE-SUMMARY-LINES.
127100      MOVE 'TOTAL INCIDENTS' TO RL-SUM-METRIC.
127200      MOVE GT-TOTAL-COUNT TO RL-SUM-VALUE.
127300      WRITE REPORT-REC FROM RL-SUMMARY-LINE
127400          AFTER ADVANCING 1 LINES.
127500      ADD 1 TO WS-RECORDS-WRITTEN.
127600      MOVE 'RESOLVED INCIDENTS' TO RL-SUM-METRIC.
127700      MOVE GT-RESOLVED-COUNT TO RL-SUM-VALUE.
127800      WRITE REPORT-REC FROM RL-SUMMARY-LINE
127900          AFTER ADVANCING 1 LINES.
128000      ADD 1 TO WS-RECORDS-WRITTEN.
128100      MOVE 'UNRESOLVED INCIDENTS' TO RL-SUM-METRIC.
128200      MOVE GT-UNRESOLVED-COUNT TO RL-SUM-VALUE.
128300      WRITE REPORT-REC FROM RL-SUMMARY-LINE
128400          AFTER ADVANCING 1 LINES.
128500      ADD 1 TO WS-RECORDS-WRITTEN.
128600      MOVE 'RESOLUTION RATE PCT' TO RL-SUM-METRIC.
128650      MOVE GT-RESOLUTION-RATE-PCT TO WS-SUM-VALUE-EDIT.
128700      MOVE WS-SUM-VALUE-EDIT TO RL-SUM-VALUE.
128800      WRITE REPORT-REC FROM RL-SUMMARY-LINE
128900          AFTER ADVANCING 1 LINES.
129000      ADD 1 TO WS-RECORDS-WRITTEN.
129100      MOVE 'MTTR MINUTES' TO RL-SUM-METRIC.
129200      IF GT-MTTR-IS-NA
129300          MOVE 'N/A' TO RL-SUM-VALUE
129400      ELSE
129450          MOVE GT-MTTR-MINUTES TO WS-SUM-VALUE-EDIT
129500          MOVE WS-SUM-VALUE-EDIT TO RL-SUM-VALUE
129600      END-IF.
129700      WRITE REPORT-REC FROM RL-SUMMARY-LINE
129800          AFTER ADVANCING 1 LINES.
129900      ADD 1 TO WS-RECORDS-WRITTEN.
130000      MOVE 'P95 RESOLUTION MINUTES' TO RL-SUM-METRIC.
130100      IF GT-P95-IS-NA
130200          MOVE 'N/A' TO RL-SUM-VALUE
130300      ELSE
130350          MOVE GT-P95-MINUTES TO WS-SUM-VALUE-EDIT
130400          MOVE WS-SUM-VALUE-EDIT TO RL-SUM-VALUE
130500      END-IF.
130600      WRITE REPORT-REC FROM RL-SUMMARY-LINE
130700          AFTER ADVANCING 1 LINES.
130800      ADD 1 TO WS-RECORDS-WRITTEN.
130900      MOVE 'TOP ISSUE CATEGORY' TO RL-SUM-METRIC.
131000      MOVE GT-TOP-CATEGORY TO RL-SUM-VALUE.
131100      WRITE REPORT-REC FROM RL-SUMMARY-LINE
131200          AFTER ADVANCING 1 LINES.
131300      ADD 1 TO WS-RECORDS-WRITTEN.
131400 6159-EXIT.
131500      EXIT.
131600       EJECT
131700
131800*-----------------------------------------------------------------
131900*   SECTION 2 -- TRENDS DAILY (SORTED ASCENDING, SEE 5050)
132000*-----------------------------------------------------------------
132100
132200 6200-WRITE-TRENDS-DAILY.
132300      WRITE REPORT-REC FROM RL-BLANK-LINE
132400          AFTER ADVANCING 1 LINES.
132500      ADD 1 TO WS-RECORDS-WRITTEN.
132600      MOVE 'SECTION 2 -- TRENDS DAILY' TO RL-TITLE-TEXT.
132700      WRITE REPORT-REC FROM RL-SECTION-TITLE-LINE
132800          AFTER ADVANCING 1 LINES.
132900      ADD 1 TO WS-RECORDS-WRITTEN.
133000      WRITE REPORT-REC FROM RL-TRENDS-HEADING-LINE
133100          AFTER ADVANCING 1 LINES.
133200      ADD 1 TO WS-RECORDS-WRITTEN.
133300      IF DT-ENTRY-COUNT > 0
133400          PERFORM 6210-WRITE-TRENDS-DETAIL
133500              VARYING DT-INDEX FROM 1 BY 1
133600              UNTIL DT-INDEX > DT-ENTRY-COUNT
133700      END-IF.
133800 6299-EXIT.
133900      EXIT.
134000
134100 6210-WRITE-TRENDS-DETAIL.
134200      MOVE DT-DATE       (DT-INDEX) TO RL-TRD-DATE.
134300      MOVE DT-INCIDENTS  (DT-INDEX) TO RL-TRD-INCIDENTS.
134400      MOVE DT-RESOLVED   (DT-INDEX) TO RL-TRD-RESOLVED.
134500      MOVE DT-UNRESOLVED (DT-INDEX) TO RL-TRD-UNRESOLVED.
134600      WRITE REPORT-REC FROM RL-TRENDS-LINE
134700          AFTER ADVANCING 1 LINES.
134800      ADD 1 TO WS-RECORDS-WRITTEN.
134900       EJECT
135000
135100*-----------------------------------------------------------------
135200*   SECTION 3 -- CATEGORY RCA (RULES 8-10)
135300*-----------------------------------------------------------------
135400
135500 6300-WRITE-CATEGORY-RCA.
135600      WRITE REPORT-REC FROM RL-BLANK-LINE
135700          AFTER ADVANCING 1 LINES.
135800      ADD 1 TO WS-RECORDS-WRITTEN.
135900      MOVE 'SECTION 3 -- CATEGORY ROOT CAUSE ANALYSIS'
136000          TO RL-TITLE-TEXT.
136100      WRITE REPORT-REC FROM RL-SECTION-TITLE-LINE
136200          AFTER ADVANCING 1 LINES.
136300      ADD 1 TO WS-RECORDS-WRITTEN.
136400      WRITE REPORT-REC FROM RL-CATEGORY-HEADING-LINE
136500          AFTER ADVANCING 1 LINES.
136600      ADD 1 TO WS-RECORDS-WRITTEN.
136700      IF CT-ENTRY-COUNT > 0
136800          PERFORM 6310-WRITE-CATEGORY-DETAIL
136900              VARYING CT-INDEX FROM 1 BY 1
137000              UNTIL CT-INDEX > CT-ENTRY-COUNT
137100      END-IF.
137200 6399-EXIT.
137300      EXIT.
137400
137500 6310-WRITE-CATEGORY-DETAIL.
137600      PERFORM 6320-CALC-CATEGORY-PCT    THRU 6329-EXIT.
137700      PERFORM 6330-CALC-CATEGORY-AVG    THRU 6339-EXIT.
137800      PERFORM 6340-CALC-CATEGORY-MEDIAN THRU 6349-EXIT.
137900      MOVE CT-ISSUE-CATEGORY  (CT-INDEX) TO RL-CAT-CATEGORY.
138000      MOVE CT-COUNT           (CT-INDEX) TO RL-CAT-COUNT.
138100      MOVE CT-PCT             (CT-INDEX) TO RL-CAT-PCT.
138200      MOVE CT-AVG-MINUTES     (CT-INDEX) TO RL-CAT-AVG-MIN.
138300      MOVE CT-MEDIAN-MINUTES  (CT-INDEX) TO RL-CAT-MEDIAN-MIN.
138400      MOVE CT-MAX-MINUTES     (CT-INDEX) TO RL-CAT-MAX-MIN.
138500      MOVE CT-BREACH-COUNT    (CT-INDEX) TO RL-CAT-BREACHES.
138600      WRITE REPORT-REC FROM RL-CATEGORY-LINE
138700          AFTER ADVANCING 1 LINES.
138800      ADD 1 TO WS-RECORDS-WRITTEN.
138900
139000*        RULE 8 -- CATEGORY PCT = COUNT / MAX(TOTAL,1) * 100.
139100 6320-CALC-CATEGORY-PCT.
139200      MOVE CT-COUNT (CT-INDEX) TO WS-PCT-NUMERATOR.
139300      IF GT-TOTAL-COUNT = 0
139400          MOVE 1 TO WS-PCT-DENOMINATOR
139500      ELSE
139600          MOVE GT-TOTAL-COUNT TO WS-PCT-DENOMINATOR
139700      END-IF.
139800      PERFORM 9500-CALC-PCT-ROUNDED THRU 9509-EXIT.
139900      MOVE WS-PCT-RESULT TO CT-PCT (CT-INDEX).
140000 6329-EXIT.
140100      EXIT.
140200
140300*        RULE 9 -- AVG MINUTES OVER PRESENT RESOLUTION TIMES
140400*        ONLY.  A CATEGORY WITH NO RESOLVED INCIDENTS SHOWS
140500*        ZERO, NOT "N/A" -- ONLY THE RUN-WIDE MTTR/P95 USE N/A.
140600 6330-CALC-CATEGORY-AVG.
140700      MOVE CT-SUM-MINUTES (CT-INDEX) TO WS-MEAN-SUM.
140800      IF CT-PRESENT-COUNT (CT-INDEX) = 0
140900          MOVE 1 TO WS-MEAN-COUNT
141000      ELSE
141100          MOVE CT-PRESENT-COUNT (CT-INDEX) TO WS-MEAN-COUNT
141200      END-IF.
141300      PERFORM 9550-CALC-MEAN-ROUNDED THRU 9559-EXIT.
141400      MOVE WS-MEAN-RESULT TO CT-AVG-MINUTES (CT-INDEX).
141500 6339-EXIT.
141600      EXIT.
141700       EJECT
141800
141900*        RULE 9 -- MEDIAN.  REBUILDS RESOLUTION-POP-TABLE FROM
142000*        THE RAW-DATA ECHO FOR JUST THIS CATEGORY, SORTS IT
142100*        (9600), THEN TAKES THE MIDDLE VALUE(S).  THIS RUNS
142200*        AFTER 6130 HAS ALREADY CONSUMED THE RUN-WIDE
142300*        POPULATION, SO REUSING THE TABLE IS SAFE HERE.
142400 6340-CALC-CATEGORY-MEDIAN.
142500      MOVE 0 TO RV-ENTRY-COUNT.
142600      IF RD-ENTRY-COUNT > 0
142700          PERFORM 6345-COLLECT-CATEGORY-MINUTES
142800              VARYING RD-INDEX FROM 1 BY 1
142900              UNTIL RD-INDEX > RD-ENTRY-COUNT
143000      END-IF.
143100      PERFORM 9600-SORT-NUMERIC-POPULATION THRU 9699-EXIT.
143200      IF RV-ENTRY-COUNT = 0
143300          MOVE 0 TO CT-MEDIAN-MINUTES (CT-INDEX)
143400      ELSE
143500          COMPUTE WS-MED-MID = RV-ENTRY-COUNT / 2
143600          IF (RV-ENTRY-COUNT / 2) * 2 = RV-ENTRY-COUNT
143700              SET RV-INDEX TO WS-MED-MID
143800              MOVE RV-ENTRY (RV-INDEX) TO WS-P95-LO-VALUE
143900              COMPUTE WS-MED-HI = WS-MED-MID + 1
144000              SET RV-INDEX TO WS-MED-HI
144100              MOVE RV-ENTRY (RV-INDEX) TO WS-P95-HI-VALUE
144200              COMPUTE CT-MEDIAN-MINUTES (CT-INDEX) ROUNDED =
144300                  (WS-P95-LO-VALUE + WS-P95-HI-VALUE) / 2
144400          ELSE
144500              COMPUTE WS-MED-MID = (RV-ENTRY-COUNT / 2) + 1
144600              SET RV-INDEX TO WS-MED-MID
144700              MOVE RV-ENTRY (RV-INDEX) TO CT-MEDIAN-MINUTES
144800                  (CT-INDEX)
144900          END-IF
145000      END-IF.
145100 6349-EXIT.
145200      EXIT.
145300
145400 6345-COLLECT-CATEGORY-MINUTES.
145500      IF RD-ISSUE-CATEGORY (RD-INDEX) = CT-ISSUE-CATEGORY
145600          (CT-INDEX)
145700          AND RD-D-RESOLUTION-SW (RD-INDEX) = "Y"
145800      ADD 1 TO RV-ENTRY-COUNT
145900          SET RV-INDEX TO RV-ENTRY-COUNT
146000          MOVE RD-D-RESOLUTION-N (RD-INDEX) TO RV-ENTRY (RV-INDEX)
146100      END-IF.
146200       EJECT
146300
146400*-----------------------------------------------------------------
146500*   SECTION 4 -- SLA RISK (RULES 1, 2, 12)
146600*-----------------------------------------------------------------
146700
146800 6400-WRITE-SLA-RISK.
146900      WRITE REPORT-REC FROM RL-BLANK-LINE
147000          AFTER ADVANCING 1 LINES.
147100      ADD 1 TO WS-RECORDS-WRITTEN.
147200      MOVE 'SECTION 4 -- SLA RISK' TO RL-TITLE-TEXT.
147300      WRITE REPORT-REC FROM RL-SECTION-TITLE-LINE
147400          AFTER ADVANCING 1 LINES.
147500      ADD 1 TO WS-RECORDS-WRITTEN.
147600      WRITE REPORT-REC FROM RL-SLARISK-HEADING-LINE
147700          AFTER ADVANCING 1 LINES.
147800      ADD 1 TO WS-RECORDS-WRITTEN.
147900      PERFORM 6410-WRITE-SLA-RISK-DETAIL
148000          VARYING SR-INDEX FROM 1 BY 1
148100          UNTIL SR-INDEX > SR-ENTRY-COUNT.
148200 6499-EXIT.
148300      EXIT.
148400
148500 6410-WRITE-SLA-RISK-DETAIL.
148600      PERFORM 6420-CALC-BREACH-RATE THRU 6429-EXIT.
148700      MOVE SR-PRIORITY        (SR-INDEX) TO RL-SLA-PRIORITY.
148800      MOVE SR-TOTAL-WITH-SLA  (SR-INDEX) TO RL-SLA-TOTAL.
148900      MOVE SR-BREACHES        (SR-INDEX) TO RL-SLA-BREACHES.
149000      MOVE SR-BREACH-RATE-PCT (SR-INDEX) TO RL-SLA-RATE-PCT.
149100      WRITE REPORT-REC FROM RL-SLARISK-LINE
149200          AFTER ADVANCING 1 LINES.
149300      ADD 1 TO WS-RECORDS-WRITTEN.
149400
149500*        RULE 12 -- BREACH RATE % = BREACHES / TOTAL-WITH-SLA.
149600 6420-CALC-BREACH-RATE.
149700      MOVE SR-BREACHES (SR-INDEX) TO WS-PCT-NUMERATOR.
149800      IF SR-TOTAL-WITH-SLA (SR-INDEX) = 0
149900          MOVE 1 TO WS-PCT-DENOMINATOR
150000      ELSE
150100          MOVE SR-TOTAL-WITH-SLA (SR-INDEX) TO WS-PCT-DENOMINATOR
150200      END-IF.
150300      PERFORM 9500-CALC-PCT-ROUNDED THRU 9509-EXIT.
150400      MOVE WS-PCT-RESULT TO SR-BREACH-RATE-PCT (SR-INDEX).
150500 6429-EXIT.
150600      EXIT.
150700       EJECT
150800
150900*-----------------------------------------------------------------
151000*   SECTION 5 -- EXECUTIVE IMPACT (RULE 4, SORTED BY 5100)
151100*-----------------------------------------------------------------
151200
151300 6500-WRITE-EXEC-IMPACT.
151400      WRITE REPORT-REC FROM RL-BLANK-LINE
151500          AFTER ADVANCING 1 LINES.
151600      ADD 1 TO WS-RECORDS-WRITTEN.
151700      MOVE 'SECTION 5 -- EXECUTIVE IMPACT' TO RL-TITLE-TEXT.
151800      WRITE REPORT-REC FROM RL-SECTION-TITLE-LINE
151900          AFTER ADVANCING 1 LINES.
152000      ADD 1 TO WS-RECORDS-WRITTEN.
152100      WRITE REPORT-REC FROM RL-EXECIMP-HEADING-LINE
152200          AFTER ADVANCING 1 LINES.
152300      ADD 1 TO WS-RECORDS-WRITTEN.
152400      IF EI-ENTRY-COUNT > 0
152500          PERFORM 6510-WRITE-EXEC-IMPACT-DETAIL
152600              VARYING EI-INDEX FROM 1 BY 1
152700              UNTIL EI-INDEX > EI-ENTRY-COUNT
152800      END-IF.
152900 6599-EXIT.
153000      EXIT.
153100
153200 6510-WRITE-EXEC-IMPACT-DETAIL.
153300      MOVE EI-USER-GROUP     (EI-INDEX) TO RL-EXI-USER-GROUP.
153400      MOVE EI-ISSUE-CATEGORY (EI-INDEX) TO RL-EXI-CATEGORY.
153500      MOVE EI-COUNT          (EI-INDEX) TO RL-EXI-COUNT.
153600      WRITE REPORT-REC FROM RL-EXECIMP-LINE
153700          AFTER ADVANCING 1 LINES.
153800      ADD 1 TO WS-RECORDS-WRITTEN.
153900       EJECT
154000
154100*-----------------------------------------------------------------
154200*   SECTION 6 -- CATEGORY BY PRIORITY CROSS-TAB (RULE 10 ORDER)
154300*-----------------------------------------------------------------
154400
154500 6600-WRITE-CAT-X-PRIORITY.
154600      WRITE REPORT-REC FROM RL-BLANK-LINE
154700          AFTER ADVANCING 1 LINES.
154800      ADD 1 TO WS-RECORDS-WRITTEN.
154900      MOVE 'SECTION 6 -- CATEGORY BY PRIORITY' TO RL-TITLE-TEXT.
155000      WRITE REPORT-REC FROM RL-SECTION-TITLE-LINE
155100          AFTER ADVANCING 1 LINES.
155200      ADD 1 TO WS-RECORDS-WRITTEN.
155300      WRITE REPORT-REC FROM RL-CATXPRI-HEADING-LINE
155400          AFTER ADVANCING 1 LINES.
155500      ADD 1 TO WS-RECORDS-WRITTEN.
155600      IF CT-ENTRY-COUNT > 0
155700          PERFORM 6610-WRITE-CAT-X-PRI-DETAIL
155800              VARYING CT-INDEX FROM 1 BY 1
155900              UNTIL CT-INDEX > CT-ENTRY-COUNT
156000      END-IF.
156100 6699-EXIT.
156200      EXIT.
156300
156400 6610-WRITE-CAT-X-PRI-DETAIL.
156500      MOVE CT-ISSUE-CATEGORY (CT-INDEX) TO RL-CXP-CATEGORY.
156600      MOVE CT-COUNT-P1       (CT-INDEX) TO RL-CXP-COUNT-P1.
156700      MOVE CT-COUNT-P2       (CT-INDEX) TO RL-CXP-COUNT-P2.
156800      MOVE CT-COUNT-P3       (CT-INDEX) TO RL-CXP-COUNT-P3.
156900      MOVE CT-COUNT-P4       (CT-INDEX) TO RL-CXP-COUNT-P4.
157000      WRITE REPORT-REC FROM RL-CATXPRI-LINE
157100          AFTER ADVANCING 1 LINES.
157200      ADD 1 TO WS-RECORDS-WRITTEN.
157300       EJECT
157400
157500*-----------------------------------------------------------------
157600*   SECTION 7 -- RECOMMENDATIONS (RULE 13, TOP 5 CATEGORIES)
157700*-----------------------------------------------------------------
157800
157900 6700-WRITE-RECOMMENDATIONS.
158000      WRITE REPORT-REC FROM RL-BLANK-LINE
158100          AFTER ADVANCING 1 LINES.
158200      ADD 1 TO WS-RECORDS-WRITTEN.
158300      MOVE 'SECTION 7 -- RECOMMENDATIONS' TO RL-TITLE-TEXT.
158400      WRITE REPORT-REC FROM RL-SECTION-TITLE-LINE
158500          AFTER ADVANCING 1 LINES.
158600      ADD 1 TO WS-RECORDS-WRITTEN.
158700      IF RECOMMEND-LINE-COUNT > 0
158800          PERFORM 6710-WRITE-RECOMMEND-DETAIL
158900              VARYING RX-INDEX FROM 1 BY 1
159000              UNTIL RX-INDEX > RECOMMEND-LINE-COUNT
159100      END-IF.
159200 6799-EXIT.
159300      EXIT.
159400
159500 6710-WRITE-RECOMMEND-DETAIL.
159600      MOVE RECOMMEND-TEXT-LINE (RX-INDEX) TO RL-REC-TEXT.
159700      WRITE REPORT-REC FROM RL-RECOMMEND-LINE
159800          AFTER ADVANCING 1 LINES.
159900      ADD 1 TO WS-RECORDS-WRITTEN.
160000       EJECT
160100
160200*-----------------------------------------------------------------
160300*   SECTION 8 -- RAW DATA (SORTED BY OPENED-AT, SEE 5300)
160400*-----------------------------------------------------------------
160500
160600 6800-WRITE-RAW-DATA.
160700      WRITE REPORT-REC FROM RL-BLANK-LINE
160800          AFTER ADVANCING 1 LINES.
160900      ADD 1 TO WS-RECORDS-WRITTEN.
161000      MOVE 'SECTION 8 -- RAW DATA' TO RL-TITLE-TEXT.
161100      WRITE REPORT-REC FROM RL-SECTION-TITLE-LINE
161200          AFTER ADVANCING 1 LINES.
161300      ADD 1 TO WS-RECORDS-WRITTEN.
161400      WRITE REPORT-REC FROM RL-RAWDATA-HEADING-LINE
161500          AFTER ADVANCING 1 LINES.
161600      ADD 1 TO WS-RECORDS-WRITTEN.
161700      IF RD-ENTRY-COUNT > 0
161800          PERFORM 6810-WRITE-RAW-DATA-DETAIL
161900              VARYING RD-INDEX FROM 1 BY 1
162000              UNTIL RD-INDEX > RD-ENTRY-COUNT
162100      END-IF.
162200 6899-EXIT.
162300      EXIT.
162400
162500 6810-WRITE-RAW-DATA-DETAIL.
162600      MOVE RD-INCIDENT-ID      (RD-INDEX) TO RL-RAW-INCIDENT-ID.
162700      MOVE RD-OPENED-AT        (RD-INDEX) TO RL-RAW-OPENED-AT.
162800      MOVE RD-RESOLVED-AT      (RD-INDEX) TO RL-RAW-RESOLVED-AT.
162900      MOVE RD-USER-ROLE        (RD-INDEX) TO RL-RAW-USER-ROLE.
163000      MOVE RD-DEVICE-TYPE      (RD-INDEX) TO RL-RAW-DEVICE-TYPE.
163100      MOVE RD-SITE             (RD-INDEX) TO RL-RAW-SITE.
163200      MOVE RD-NETWORK-PATH     (RD-INDEX) TO RL-RAW-NETWORK-PATH.
163300      MOVE RD-VENDOR           (RD-INDEX) TO RL-RAW-VENDOR.
163400      MOVE RD-ISSUE-CATEGORY   (RD-INDEX) TO
163500          RL-RAW-ISSUE-CATEGORY.
163600      MOVE RD-PRIORITY         (RD-INDEX) TO RL-RAW-PRIORITY.
163700      MOVE RD-RESOLUTION-MIN-T (RD-INDEX) TO
163800          RL-RAW-RESOLUTION-MIN.
163900      MOVE RD-RESOLVED-FLAG    (RD-INDEX) TO RL-RAW-RESOLVED-FLAG.
164000      WRITE REPORT-REC FROM RL-RAWDATA-LINE
164100          AFTER ADVANCING 1 LINES.
164200      ADD 1 TO WS-RECORDS-WRITTEN.
164300       EJECT
164400
164500*-----------------------------------------------------------------
164600*   GENERIC ROUNDING HELPERS -- RULE 14, SHARED ACROSS SECTIONS
164700*-----------------------------------------------------------------
164800
164900*        COMPUTE ... ROUNDED ON A NON-NEGATIVE VALUE IS HALF-
165000*        AWAY-FROM-ZERO, WHICH IS WHAT RULE 14 CALLS FOR.
165100 9500-CALC-PCT-ROUNDED.
165200      COMPUTE WS-PCT-RESULT ROUNDED =
165300          (WS-PCT-NUMERATOR / WS-PCT-DENOMINATOR) * 100.
165400 9509-EXIT.
165500      EXIT.
165600
165700 9550-CALC-MEAN-ROUNDED.
165800      COMPUTE WS-MEAN-RESULT ROUNDED = WS-MEAN-SUM /
165900          WS-MEAN-COUNT.
166000 9559-EXIT.
166100      EXIT.
166200       EJECT
166300
166400*-----------------------------------------------------------------
166500*   CONSOLE SUMMARY -- OPERATOR VISIBILITY, NOT PART OF REPORT
166600*-----------------------------------------------------------------
166700
166800 7000-DISPLAY-CONSOLE-SUMMARY.
166900      DISPLAY 'HDINCRPT -- TREND ANALYZER RUN SUMMARY'.
166950      PERFORM 7005-DISPLAY-FILE-NAMES     THRU 7009-EXIT.
167000      PERFORM 7010-DISPLAY-TOP-CATEGORIES THRU 7019-EXIT.
167100      PERFORM 7020-DISPLAY-KPI-LIST       THRU 7029-EXIT.
167200      IF WS-UPSI0-ON
167300          PERFORM 7030-DISPLAY-DEBUG-DETAIL THRU 7039-EXIT
167400      END-IF.
167500 7099-EXIT.
167600      EXIT.
167650
167660*        REQUEST HD-0053 -- 2025-02-03 RKAPOOR -- OPERATOR ASKED
167665*        FOR THE IN/OUT DD NAMES ON EVERY RUN, NOT JUST ON AN
167670*        OPEN FAILURE, SO A CLEAN RUN'S LOG STILL SAYS WHAT IT
167675*        READ AND WROTE.
167700 7005-DISPLAY-FILE-NAMES.
167710      DISPLAY '  INPUT FILE           INFILE'.
167720      DISPLAY '  OUTPUT FILE          RPTFILE'.
167730 7009-EXIT.
167740      EXIT.
167750       EJECT
167760
167770*        TOP 5 CATEGORIES TO THE OPERATOR CONSOLE -- THE TABLE
167780*        IS ALREADY SORTED COUNT DESC/BREACH DESC (SEE 5000).
168000 7010-DISPLAY-TOP-CATEGORIES.
168100      DISPLAY '  TOP ISSUE CATEGORIES -'.
168200      IF CT-ENTRY-COUNT > 0
168300          PERFORM 7015-DISPLAY-ONE-CATEGORY
168400              VARYING CT-INDEX FROM 1 BY 1
168500              UNTIL CT-INDEX > CT-ENTRY-COUNT
168600              OR CT-INDEX > 5
168700      END-IF.
168800 7019-EXIT.
168900      EXIT.
169000
169100 7015-DISPLAY-ONE-CATEGORY.
169200      DISPLAY '    ' CT-ISSUE-CATEGORY (CT-INDEX)
169300          ' COUNT ' CT-COUNT (CT-INDEX).
169400       EJECT
169500
169600 7020-DISPLAY-KPI-LIST.
169700      DISPLAY '  TOTAL INCIDENTS      ' GT-TOTAL-COUNT.
169800      DISPLAY '  RESOLVED INCIDENTS   ' GT-RESOLVED-COUNT.
169900      DISPLAY '  UNRESOLVED INCIDENTS ' GT-UNRESOLVED-COUNT.
170000      DISPLAY '  RESOLUTION RATE PCT  ' GT-RESOLUTION-RATE-PCT.
170100      IF GT-MTTR-IS-NA
170200          DISPLAY '  MTTR MINUTES         N/A'
170300      ELSE
170400          DISPLAY '  MTTR MINUTES         ' GT-MTTR-MINUTES
170500      END-IF.
170600      IF GT-P95-IS-NA
170700          DISPLAY '  P95 RESOLUTION MIN   N/A'
170800      ELSE
170900          DISPLAY '  P95 RESOLUTION MIN   ' GT-P95-MINUTES
171000      END-IF.
171100      DISPLAY '  RECORDS READ         ' WS-RECORDS-READ.
171200      DISPLAY '  LINES WRITTEN        ' WS-RECORDS-WRITTEN.
171300 7029-EXIT.
171400      EXIT.
171500       EJECT
171600
171700*        UPSI-0 VERBOSE DEBUG DUMP -- OPERATOR SETS THE SWITCH
171800*        ON THE EXEC CARD WHEN CHASING A BAD RUN.  NOT NEEDED
171900*        FOR NORMAL PRODUCTION.  SEE HD-0051 IN THE ID DIVN.
172000 7030-DISPLAY-DEBUG-DETAIL.
172100      DISPLAY '  ** UPSI-0 DEBUG DETAIL **'.
172200      DISPLAY '  DAILY TREND ENTRIES  ' DT-ENTRY-COUNT.
172300      DISPLAY '  CATEGORY ENTRIES     ' CT-ENTRY-COUNT.
172400      DISPLAY '  EXEC IMPACT ENTRIES  ' EI-ENTRY-COUNT.
172500      DISPLAY '  SLA RISK ENTRIES     ' SR-ENTRY-COUNT.
172600      DISPLAY '  RAW DATA ENTRIES     ' RD-ENTRY-COUNT.
172700      DISPLAY '  RECOMMEND LINES      ' RECOMMEND-LINE-COUNT.
172800 7039-EXIT.
172900      EXIT.
173000       EJECT
173100
173200*-----------------------------------------------------------------
173300*   END OF JOB -- NORMAL CLOSE AND ABEND PATH
173400*-----------------------------------------------------------------
173500
173600 EOJ9000-CLOSE-FILES.
173700      CLOSE INCIDENT-FILE.
173800      IF NOT INCIDENT-IO-OK
173900          DISPLAY 'HDINCRPT - INCIDENT-FILE CLOSE ERROR, STATUS '
174000              WS-INCIDENT-STATUS
174100      END-IF.
174200      CLOSE REPORT-FILE.
174300      IF NOT REPORT-IO-OK
174400          DISPLAY 'HDINCRPT - REPORT-FILE CLOSE ERROR, STATUS '
174500              WS-REPORT-STATUS
174600      END-IF.
174700      GO TO EOJ9999-EXIT.
174800
174900*        REACHED BY GO TO FROM ANYWHERE A FATAL CONDITION IS
175000*        DETECTED -- MISSING FIELD (2200), BAD OPEN (1100) OR
175100*        BAD READ (2100).  CLOSES WHAT IS OPEN AND STOPS THE
175200*        RUN WITH A NON-ZERO RETURN CODE FOR THE SCHEDULER.
175300 EOJ9900-ABEND.
175400      DISPLAY 'HDINCRPT -- ABNORMAL END OF JOB'.
175500      DISPLAY 'HDINCRPT -- RECORDS READ    ' WS-RECORDS-READ.
175600      DISPLAY 'HDINCRPT -- RECORDS WRITTEN ' WS-RECORDS-WRITTEN.
175700      CLOSE INCIDENT-FILE.
175800      CLOSE REPORT-FILE.
175900      MOVE 16 TO RETURN-CODE.
176000
176100 EOJ9999-EXIT.
176200      EXIT.
176300
