000100*---------------------------------------------------------------*
000200*    ICSLACAT -- SLA, CATEGORY, WEIGHTED-VALUE AND              *
000300*    RECOMMENDATION REFERENCE TABLES                            *
000400*    ENDPOINT AND SECURITY INCIDENT TREND ANALYZER               *
000500*---------------------------------------------------------------*
000600*    2024-02-09  RKAPOOR  HD-0001  ORIGINAL TABLES -- SLA        *
000700*                         THRESHOLDS BY PRIORITY LOADED VIA THE  *
000800*                         USUAL FILLER/REDEFINES TRICK SO THEY   *
000900*                         STAY DATA, NOT LOGIC.                 *
001000*    2024-04-03  TCHEN    HD-0029  ADDED THE CATEGORY/PRIORITY   *
001100*                         AND WEIGHTED VALUE-LIST TABLES FOR THE *
001200*                         SAMPLE-DATA GENERATOR FILEPASS.        *
001300*    2024-06-18  RKAPOOR  HD-0041  ADDED RECOMMENDATION TEXT     *
001400*                         CONSTANTS -- KEPT AS FLAT 01-LEVELS,   *
001500*                         SUBSTRING TEST STAYS IN THE PROCEDURE  *
001600*                         DIVISION WHERE THE EVALUATE LIVES.     *
001700*---------------------------------------------------------------*
001800*    SLA THRESHOLD TABLE (BUSINESS RULE 1) -- MINUTES BY         *
001900*    PRIORITY CODE.  UNKNOWN PRIORITY = NO ENTRY = NO SLA.       *
002000*---------------------------------------------------------------*
002100 01  SLA-THRESHOLD-VALUES.
002200     05  FILLER                  PIC X(28)
002300             VALUE 'P100060P200240P301440P402880'.
002400 01  SLA-THRESHOLD-TABLE REDEFINES SLA-THRESHOLD-VALUES.
002500     05  SLA-THRESHOLD-ENTRY OCCURS 4 TIMES
002600                             INDEXED BY SLA-INDEX.
002700         10  SLA-PRIORITY-CODE  PIC X(02).
002800         10  SLA-THRESHOLD-MIN  PIC 9(05).
002900*---------------------------------------------------------------*
003000*    ISSUE CATEGORY / ALLOWED-PRIORITY TABLE (GENERATOR)         *
003100*---------------------------------------------------------------*
003200 01  CATEGORY-PRIORITY-VALUES.
003300     05  FILLER                  PIC X(420)
003400             VALUE 'VPN Authentication        P1P2EDR Alert Inve'
003500           -      'stigation   P1P2O365 Sign-In Failures     P1'
003600           -      'P2MFA Token Issues          P1P2Phishing Rep'
003700           -      'ort           P1P2Teams Call Quality        '
003800           -      'P2P3Laptop Hardware Failure   P2P3Network Co'
003900           -      'nnectivity      P2P3Conference Room AV      '
004000           -      '  P3P4Software Install Request  P3P4Account '
004100           -      'Lockout           P2P3Printer               '
004200           -      '    P4  Monitor Peripheral Issue  P4  Genera'
004300           -      'l Inquiry           P4  '.
004400 01  CATEGORY-PRIORITY-TABLE REDEFINES CATEGORY-PRIORITY-VALUES.
004500     05  CATG-ENTRY OCCURS 14 TIMES
004600                    INDEXED BY CATG-INDEX.
004700         10  CATG-ISSUE-CATEGORY PIC X(26).
004800         10  CATG-PRIORITY-1     PIC X(02).
004900         10  CATG-PRIORITY-2     PIC X(02).
005000*---------------------------------------------------------------*
005100*    RESOLUTION-TIME DISTRIBUTION TABLE BY PRIORITY (GENERATOR)  *
005200*    FLOOR MINUTES + SPREAD MINUTES -- SEE BATCH FLOW RULE 6.    *
005300*---------------------------------------------------------------*
005400 01  RESOLUTION-DIST-VALUES.
005500     05  FILLER                  PIC X(48)
005600             VALUE 'P10001500080P20002000320P30006001080P4001220'
005700           -      '2760'.
005800 01  RESOLUTION-DIST-TABLE REDEFINES RESOLUTION-DIST-VALUES.
005900     05  DIST-ENTRY OCCURS 4 TIMES
006000                    INDEXED BY DIST-INDEX.
006100         10  DIST-PRIORITY-CODE  PIC X(02).
006200         10  DIST-FLOOR-MINUTES  PIC 9(05).
006300         10  DIST-SPREAD-MINUTES PIC 9(05).
006400*---------------------------------------------------------------*
006500*    WEIGHTED VALUE-LIST TABLES (GENERATOR) -- EACH ENTRY CARRIES*
006600*    ITS CUMULATIVE WEIGHT SO A 1-100 DRAW PICKS IT WITH A       *
006700*    SIMPLE "FIRST CUMULATIVE >= DRAW" SEARCH.                  *
006800*---------------------------------------------------------------*
006900 01  ROLE-WEIGHT-VALUES.
007000     05  FILLER                  PIC X(75)
007100             VALUE 'Executive   010Trader      022Analyst     04'
007200           -      '2Staff       087Engineer    100'.
007300 01  ROLE-WEIGHT-TABLE REDEFINES ROLE-WEIGHT-VALUES.
007400     05  ROLE-ENTRY OCCURS 5 TIMES INDEXED BY ROLE-INDEX.
007500         10  ROLE-NAME           PIC X(12).
007600         10  ROLE-CUM-PCT        PIC 9(03).
007700 01  DEVICE-WEIGHT-VALUES.
007800     05  FILLER                  PIC X(26)
007900             VALUE 'Laptop    070Desktop   100'.
008000 01  DEVICE-WEIGHT-TABLE REDEFINES DEVICE-WEIGHT-VALUES.
008100     05  DEVICE-ENTRY OCCURS 2 TIMES INDEXED BY DEVICE-INDEX.
008200         10  DEVICE-NAME         PIC X(10).
008300         10  DEVICE-CUM-PCT      PIC 9(03).
008400 01  SITE-WEIGHT-VALUES.
008500     05  FILLER                  PIC X(45)
008600             VALUE 'NYC-HQ      045NYC-Branch  065Remote      10'
008700           -      '0'.
008800 01  SITE-WEIGHT-TABLE REDEFINES SITE-WEIGHT-VALUES.
008900     05  SITE-ENTRY OCCURS 3 TIMES INDEXED BY SITE-INDEX.
009000         10  SITE-NAME           PIC X(12).
009100         10  SITE-CUM-PCT        PIC 9(03).
009200 01  NETPATH-WEIGHT-VALUES.
009300     05  FILLER                  PIC X(33)
009400             VALUE 'Wired   030WiFi    055VPN     100'.
009500 01  NETPATH-WEIGHT-TABLE REDEFINES NETPATH-WEIGHT-VALUES.
009600     05  NETPATH-ENTRY OCCURS 3 TIMES INDEXED BY NETPATH-INDEX.
009700         10  NETPATH-NAME        PIC X(08).
009800         10  NETPATH-CUM-PCT     PIC 9(03).
009900 01  VENDOR-NAME-VALUES.
010000     05  FILLER                  PIC X(96)
010100             VALUE 'Microsoft   Cisco       Dell        HP      '
010200           -      '    Apple       Lenovo      Zoom        Unkn'
010300           -      'own     '.
010400 01  VENDOR-NAME-TABLE REDEFINES VENDOR-NAME-VALUES.
010500     05  VENDOR-ENTRY OCCURS 8 TIMES INDEXED BY VENDOR-INDEX.
010600         10  VENDOR-NAME         PIC X(12).
010700*---------------------------------------------------------------*
010800*    RECOMMENDATION TEXT CONSTANTS (BUSINESS RULE 13)            *
010900*---------------------------------------------------------------*
011000 01  RECOMMEND-TEXT-VPN         PIC X(120) VALUE
011100     'Standardize remote connectivity: client versions, certif'
011200    -    'icates, MFA/token health, and VPN profiles.'.
011300 01  RECOMMEND-TEXT-O365        PIC X(120) VALUE
011400     'Review O365 sign-in failures: conditional access, MFA po'
011500    -    'licies, and identity provider health.'.
011600 01  RECOMMEND-TEXT-TEAMS       PIC X(120) VALUE
011700     'Reduce Teams incidents: baseline AV drivers/firmware, de'
011800    -    'vice profile standards, and known-good configs.'.
011900 01  RECOMMEND-TEXT-CONFERENCE  PIC X(120) VALUE
012000     'Conference room reliability: pre-meeting health checks +'
012100    -    ' standard room profiles + vendor runbooks.'.
012200 01  RECOMMEND-TEXT-SECURITY    PIC X(120) VALUE
012300     'Security workflow: triage playbooks + alert classificati'
012400    -    'on + escalation paths + SLA-backed response.'.
