000100*---------------------------------------------------------------*
000200*    ICAGGTBL -- ACCUMULATOR AND WORK TABLES FOR THE INCIDENT    *
000300*    TREND ANALYSIS -- DAILY TREND, CATEGORY, SLA RISK,          *
000400*    EXECUTIVE IMPACT, RAW-DATA ECHO, AND SORT WORK AREAS.       *
000500*---------------------------------------------------------------*
000600*    2024-02-09  RKAPOOR  HD-0001  ORIGINAL ACCUMULATOR LAYOUT.  *
000700*    2024-03-01  RKAPOOR  HD-0014  ADDED CT-COUNT-P1 THRU P4 SO  *
000800*                         THE CATEGORY TABLE CARRIES ITS OWN     *
000900*                         CROSS-TAB COUNTS INSTEAD OF A SEPARATE *
001000*                         TABLE -- ONE FEWER SUBSCRIPT TO CHASE. *
001100*    2024-07-11  TCHEN    HD-0044  RAISED RAW-DATA-TABLE AND     *
001200*                         RESOLUTION-VALUE-TABLE TO 9999 -- THE  *
001300*                         OLD 999 LIMIT ABENDED ON THE JOINT     *
001400*                         NYC/REMOTE VOLUME TEST.                *
001500*    2025-02-03  RKAPOOR  HD-0052  ADDED FILLER TO CONTROL       *
001600*                         AND TABLE GROUPS -- THE LAST           *
001700*                         01-LEVELS WITHOUT A PAD, NOW IN        *
001800*                         LINE WITH ICINCREC AND ICRPTLIN.       *
002100*---------------------------------------------------------------*
002200*    GRAND TOTALS AND SUMMARY KPIs (EXECUTIVE SUMMARY SECTION)   *
002300*---------------------------------------------------------------*
002400 01  GRAND-TOTALS.
002500     05  GT-TOTAL-COUNT          PIC 9(07) COMP.
002600     05  GT-RESOLVED-COUNT       PIC 9(07) COMP.
002700     05  GT-UNRESOLVED-COUNT     PIC 9(07) COMP.
002800     05  GT-RESOLUTION-RATE-PCT  PIC 9(05)V9.
002900     05  GT-MTTR-MINUTES         PIC 9(05)V9.
003000     05  GT-MTTR-NA-SW           PIC X(01).
003100         88  GT-MTTR-IS-NA               VALUE 'Y'.
003200     05  GT-P95-MINUTES          PIC 9(05)V9.
003300     05  GT-P95-NA-SW            PIC X(01).
003400         88  GT-P95-IS-NA                VALUE 'Y'.
003500     05  GT-TOP-CATEGORY         PIC X(26).
003600     05  FILLER                  PIC X(10).
003700*---------------------------------------------------------------*
003800*    DAILY TREND TABLE -- KEYED ON OPEN-DATE, ONE 30-DAY WINDOW  *
003900*    PLUS A FEW SPARE SLOTS FOR STRAGGLER DATES.                 *
004000*---------------------------------------------------------------*
004100 01  DAILY-TREND-CONTROL.
004200     05  DT-ENTRY-COUNT          PIC 9(03) COMP.
004300     05  FILLER                  PIC X(05).
004400 01  DAILY-TREND-TABLE.
004500     05  DT-ENTRY OCCURS 40 TIMES INDEXED BY DT-INDEX.
004600         10  DT-DATE             PIC X(10).
004700         10  DT-INCIDENTS        PIC 9(05) COMP.
004800         10  DT-RESOLVED         PIC 9(05) COMP.
004900         10  DT-UNRESOLVED       PIC 9(05) COMP.
005000         10  FILLER          PIC X(05).
005100*---------------------------------------------------------------*
005200*    CATEGORY BREAKDOWN TABLE -- KEYED ON ISSUE-CATEGORY, ALSO   *
005300*    CARRIES THE CATEGORY-BY-PRIORITY CROSS-TAB COUNTS.          *
005400*---------------------------------------------------------------*
005500 01  CATEGORY-CONTROL.
005600     05  CT-ENTRY-COUNT          PIC 9(03) COMP.
005700     05  FILLER                  PIC X(05).
005800 01  CATEGORY-TABLE.
005900     05  CT-ENTRY OCCURS 200 TIMES INDEXED BY CT-INDEX.
006000         10  CT-ISSUE-CATEGORY   PIC X(26).
006100         10  CT-COUNT            PIC 9(05) COMP.
006200         10  CT-BREACH-COUNT     PIC 9(05) COMP.
006300         10  CT-PRESENT-COUNT    PIC 9(05) COMP.
006400         10  CT-SUM-MINUTES      PIC 9(08) COMP.
006500         10  CT-MAX-MINUTES      PIC 9(05) COMP.
006600         10  CT-COUNT-P1         PIC 9(05) COMP.
006700         10  CT-COUNT-P2         PIC 9(05) COMP.
006800         10  CT-COUNT-P3         PIC 9(05) COMP.
006900         10  CT-COUNT-P4         PIC 9(05) COMP.
007000         10  CT-PCT              PIC 9(03)V9.
007100         10  CT-AVG-MINUTES      PIC 9(05)V9.
007200         10  CT-MEDIAN-MINUTES   PIC 9(05)V9.
007300         10  FILLER          PIC X(07).
007400*---------------------------------------------------------------*
007500*    SLA RISK TABLE -- ONE ENTRY PER PRIORITY WITH A DEFINED SLA *
007600*---------------------------------------------------------------*
007700 01  SLA-RISK-CONTROL.
007800     05  SR-ENTRY-COUNT          PIC 9(01) COMP.
007900     05  FILLER                  PIC X(05).
008000 01  SLA-RISK-TABLE.
008100     05  SR-ENTRY OCCURS 4 TIMES INDEXED BY SR-INDEX.
008200         10  SR-PRIORITY         PIC X(02).
008300         10  SR-TOTAL-WITH-SLA   PIC 9(05) COMP.
008400         10  SR-BREACHES         PIC 9(05) COMP.
008500         10  SR-BREACH-RATE-PCT  PIC 9(03)V9.
008600         10  FILLER          PIC X(07).
008700*---------------------------------------------------------------*
008800*    EXECUTIVE IMPACT TABLE -- KEYED ON (USER-GROUP, CATEGORY)   *
008900*---------------------------------------------------------------*
009000 01  EXEC-IMPACT-CONTROL.
009100     05  EI-ENTRY-COUNT          PIC 9(03) COMP.
009200     05  FILLER                  PIC X(05).
009300 01  EXEC-IMPACT-TABLE.
009400     05  EI-ENTRY OCCURS 400 TIMES INDEXED BY EI-INDEX.
009500         10  EI-USER-GROUP       PIC X(13).
009600         10  EI-ISSUE-CATEGORY   PIC X(26).
009700         10  EI-COUNT            PIC 9(05) COMP.
009800         10  FILLER          PIC X(07).
009900*---------------------------------------------------------------*
010000*    RAW-DATA ECHO TABLE -- EVERY INPUT RECORD, CARRIED THROUGH  *
010100*    FOR THE CATEGORY/MTTR/P95 SCANS AND THE FINAL RAW-DATA      *
010200*    SECTION (SORTED BY OPENED-AT ASCENDING).                   *
010300*---------------------------------------------------------------*
010400 01  RAW-DATA-CONTROL.
010500     05  RD-ENTRY-COUNT          PIC 9(05) COMP.
010600     05  FILLER                  PIC X(05).
010700 01  RAW-DATA-TABLE.
010800     05  RD-ENTRY OCCURS 9999 TIMES INDEXED BY RD-INDEX.
010900         10  RD-INCIDENT-ID      PIC X(08).
011000         10  RD-OPENED-AT        PIC X(16).
011100         10  RD-RESOLVED-AT      PIC X(16).
011200         10  RD-USER-ROLE        PIC X(12).
011300         10  RD-DEVICE-TYPE      PIC X(10).
011400         10  RD-SITE             PIC X(12).
011500         10  RD-NETWORK-PATH     PIC X(08).
011600         10  RD-VENDOR           PIC X(12).
011700         10  RD-ISSUE-CATEGORY   PIC X(26).
011800         10  RD-PRIORITY         PIC X(02).
011900         10  RD-RESOLUTION-MIN-T PIC X(05).
012000         10  RD-RESOLVED-FLAG    PIC X(03).
012100         10  RD-D-OPEN-DATE      PIC X(10).
012200         10  RD-D-RESOLUTION-N   PIC 9(05).
012300         10  RD-D-RESOLUTION-SW  PIC X(01).
012400         10  RD-D-RESOLVED-SW    PIC X(01).
012500         10  RD-D-EXECUTIVE-SW   PIC X(01).
012600         10  RD-D-SLA-DEFINED-SW PIC X(01).
012700         10  RD-D-SLA-MINUTES    PIC 9(05).
012800         10  RD-D-BREACH-SW      PIC X(01).
012900         10  FILLER          PIC X(04).
013000*---------------------------------------------------------------*
013100*    RESOLUTION-MINUTES POPULATION -- SORT WORK AREA FOR MTTR,   *
013200*    P95 (BUSINESS RULES 6-7), AND THE PER-CATEGORY MEDIAN.      *
013300*    REUSED FOR EACH CATEGORY'S MEDIAN CALCULATION.              *
013400*---------------------------------------------------------------*
013500 01  RESOLUTION-POP-CONTROL.
013600     05  RV-ENTRY-COUNT          PIC 9(05) COMP.
013700     05  FILLER                  PIC X(05).
013800 01  RESOLUTION-POP-TABLE.
013900     05  RV-ENTRY PIC 9(05) COMP OCCURS 9999 TIMES
014000                  INDEXED BY RV-INDEX.
014100     05  FILLER                  PIC X(05).
